000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKSCNRUN.
000300 AUTHOR.        L K MENDEZ.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  05/19/96.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKSCNRUN - SCENARIO GROUND-TRUTH BATCH
001100*
001200*  DRIVES THE SAME SERVICES PKFEEVER USES (PKVEROVL, PKFEESIM,
001300*  PKARDRV) OVER A CURATED CATALOGUE OF TEST SCENARIOS INSTEAD OF
001400*  LIVE ORDER TRAFFIC, SO QA CAN CARRY A KNOWN-GOOD ANSWER KEY
001500*  ALONGSIDE EVERY RATE-CARD CHANGE.  FOR EACH SCENARIO: SELECT
001600*  THE VERSION IN FORCE AT ENTRY-TIME, SIMULATE THE STAY, TAKE THE
001700*  SCENARIO'S FORCED TOTAL WHEN ONE IS SUPPLIED (OTHERWISE THE
001800*  SIMULATED TOTAL STANDS AS BOTH EXPECTED AND BILLED), DERIVE
001900*  ARREARS THROUGH PKARDRV, POST THE RESULT ONTO ORDER-MASTER SO
002000*  IT FLOWS THROUGH THE SAME DOWNSTREAM REPORTS AS A REAL ORDER,
002100*  AND WRITE A GROUND-TRUTH LINE SHOWING WHAT WAS EXPECTED VERSUS
002200*  WHAT WAS BILLED.  A SCENARIO WHOSE RULE HAS NO VERSION IN FORCE
002300*  AT ENTRY IS STILL COUNTED AS PROCESSED, WITH EXPECTED-TOTAL
002400*  HELD AT ZERO - THE MISMATCH THIS CAUSES ON A FORCED-TOTAL
002500*  SCENARIO IS THE POINT OF THE TEST CASE.
002600*****************************************************************
002700*  CHANGE LOG
002800*  DATE      BY   TICKET     DESCRIPTION
002900*  --------  ---  ---------  --------------------------------
003000*  05/19/96  LKM  PK-0082    ORIGINAL SCENARIO GROUND-TRUTH BATCH
003100*  08/14/97  LKM  PK-0093    RAISED SEGMENT/BREAKDOWN MAXIMA TO
003200*                            MATCH PKTARTAB AND PKSIMRES
003300*  02/17/99  DCW  PK-Y2K01   REVIEWED - ALL TIME FIELDS ALREADY
003400*                            CCYYMMDDHHMMSS, SIGNED OFF
003500*  08/11/03  PJH  PK-0148    ORDER-MASTER NOW OPENED EXTEND SO A
003600*                            RE-RUN DOES NOT WIPE PRIOR POSTINGS
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-390.
004300 OBJECT-COMPUTER.  IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT TARIFF-FILE     ASSIGN TO UT-S-TARIFFIN.
005100     SELECT SCENARIO-FILE   ASSIGN TO UT-S-SCENARIO.
005200     SELECT ORDER-MASTER    ASSIGN TO UT-S-ORDRMSTR.
005300     SELECT RECON-REPORT    ASSIGN TO UT-S-RECONRPT.
005400
005500 DATA DIVISION.
005600
005700 FILE SECTION.
005800
005900 FD  TARIFF-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 294 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS TARIFFIN-RECORD.
006500
006600 01  TARIFFIN-RECORD               PIC X(294).
006700
006800 FD  SCENARIO-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 137 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SCENARIOIN-RECORD.
007400
007500 01  SCENARIOIN-RECORD             PIC X(137).
007600
007700 FD  ORDER-MASTER
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 156 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS ORDMSTR-RECORD.
008300
008400 01  ORDMSTR-RECORD                PIC X(156).
008500
008600 FD  RECON-REPORT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 139 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS RC-REPORT-LINE.
009200
009300 01  RC-REPORT-LINE                PIC X(139).
009400
009500 WORKING-STORAGE SECTION.
009600
009700 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
009800
009900 01  PROGRAM-INDICATOR-SWITCHES.
010000     05  WS-EOF-SCENARIOS-SW       PIC X(03)  VALUE 'NO '.
010100         88  EOF-SCENARIOS              VALUE 'YES'.
010200     05  WS-EOF-TARIFF-SW          PIC X(03)  VALUE 'NO '.
010300         88  EOF-TARIFF                  VALUE 'YES'.
010400     05  WS-HAVE-VERSION-SW        PIC X(03)  VALUE SPACES.
010500         88  WS-VERSION-IN-FORCE        VALUE 'YES'.
010600         88  WS-VERSION-NOT-FOUND       VALUE 'NO '.
010700     05  FILLER                 PIC X(01)  VALUE SPACES.
010800
010900 01  WS-ACCUMULATORS.
011000     05  WS-READ-CTR               PIC 9(07) COMP  VALUE ZERO.
011100     05  WS-PROCESSED-CTR          PIC 9(07) COMP  VALUE ZERO.
011200     05  WS-CONSISTENT-CTR         PIC 9(07) COMP  VALUE ZERO.
011300     05  WS-INCONSISTENT-CTR       PIC 9(07) COMP  VALUE ZERO.
011400     05  WS-EXPECTED-SUM           PIC S9(10)V99  VALUE ZERO.
011500     05  WS-ARREARS-SUM            PIC S9(10)V99  VALUE ZERO.
011600     05  FILLER                 PIC X(01)  VALUE SPACES.
011700
011800 01  WS-SUBSCRIPT-WORK.
011900     05  WS-TFX                    PIC 9(02) COMP  VALUE ZERO.
012000     05  FILLER                 PIC X(01)  VALUE SPACES.
012100
012200*  SCENARIO INPUT RECORD - NOT A SHARED COPYBOOK, ONLY THIS BATCH
012300*  READS IT.  MIRRORS THE PARKING ORDER FIELD WIDTHS SO A SCENARIO
012400*  CAN BE COPIED STRAIGHT ONTO ORDER-MASTER BELOW.
012500
012600 01  SC-SCENARIO-RECORD.
012700     05  SC-SCENARIO-ID            PIC X(12).
012800     05  SC-CITY-CODE              PIC X(06).
012900     05  SC-LOT-CODE               PIC X(12).
013000     05  SC-PLATE-NO               PIC X(12).
013100     05  SC-ORDER-NO               PIC X(16).
013200     05  SC-RULE-CODE              PIC X(20).
013300     05  SC-ENTRY-TIME             PIC X(14).
013400     05  SC-EXIT-TIME              PIC X(14).
013500     05  SC-PAID-AMOUNT            PIC S9(08)V99.
013600     05  SC-FORCED-TOTAL-PRESENT   PIC X(01).
013700         88  SC-FORCED-TOTAL-GIVEN     VALUE 'Y'.
013800     05  SC-FORCED-TOTAL           PIC S9(08)V99.
013900     05  FILLER                    PIC X(10).
014000
014100*  WORKING COPIES OF THE PKVEROVL AND PKFEESIM LINKAGE AREAS - SEE
014200*  PKFEEVER FOR THE SAME PATTERN.  BOTH SHARE THE ONE TT-TARIFF-
014300*  TABLE BUILT BY 300-LOAD-TARIFF-FOR-RULE BELOW.
014400
014500 01  WS-VEROVL-CALL-WORK.
014600     05  WS-VO-REQUEST-CODE        PIC X(01)  VALUE 'S'.
014700     05  WS-VO-LOOKUP-TIME         PIC X(14)  VALUE SPACES.
014800     05  WS-VO-NEW-EFF-FROM        PIC X(14)  VALUE SPACES.
014900     05  WS-VO-NEW-EFF-TO          PIC X(14)  VALUE SPACES.
015000     05  WS-VO-RESULT-AREA.
015100         10  WS-VO-SELECTED-VX     PIC 9(04) COMP.
015200         10  WS-VO-SELECT-ERR-SW   PIC X(01).
015300             88  WS-VO-NO-ACTIVE-VER   VALUE 'Y'.
015400         10  WS-VO-CONFLICT-SW     PIC X(01).
015500         10  WS-VO-CONFLICT-VER-NO PIC 9(04) COMP.
015600         10  WS-VO-NEXT-VERSION-NO PIC 9(04) COMP.
015700         10  FILLER                PIC X(08).
015800     05  FILLER                 PIC X(01)  VALUE SPACES.
015900
016000 01  WS-FEESIM-CALL-WORK.
016100     05  WS-FS-VERSION-INDEX       PIC 9(04) COMP  VALUE ZERO.
016200     05  FILLER                 PIC X(01)  VALUE SPACES.
016300
016400 01  WS-ARDRV-CALL-WORK.
016500     05  WS-ARREARS-STATUS-WORK    PIC X(12)  VALUE SPACES.
016600     05  FILLER                 PIC X(01)  VALUE SPACES.
016700
016800 COPY PKTARFLT.
016900
017000 COPY PKTARTAB.
017100
017200 COPY PKORDREC.
017300
017400 COPY PKSIMRES.
017500
017600 COPY PKRECON.
017700
017800 PROCEDURE DIVISION.
017900
018000 000-MAIN.
018100
018200     MOVE 'PKSCNRUN STARTED' TO WS-PROGRAM-STATUS.
018300     OPEN INPUT  SCENARIO-FILE
018400          EXTEND ORDER-MASTER
018500          OUTPUT RECON-REPORT.
018600     WRITE RC-REPORT-LINE FROM RC-HEADING-1
018700         AFTER ADVANCING PAGE.
018800     WRITE RC-REPORT-LINE FROM RC-HEADING-2
018900         AFTER ADVANCING 2 LINES.
019000     PERFORM 800-READ-SCENARIO-FILE
019100         THRU 800-READ-SCENARIO-FILE-EXIT.
019200     PERFORM 200-PROCESS-ONE-SCENARIO
019300         THRU 200-PROCESS-ONE-SCENARIO-EXIT
019400         UNTIL EOF-SCENARIOS.
019500     PERFORM 700-WRITE-CONTROL-TOTALS
019600         THRU 700-WRITE-CONTROL-TOTALS-EXIT.
019700     CLOSE SCENARIO-FILE
019800           ORDER-MASTER
019900           RECON-REPORT.
020000     MOVE 'PKSCNRUN COMPLETE' TO WS-PROGRAM-STATUS.
020100     GOBACK.
020200
020300
020400 200-PROCESS-ONE-SCENARIO.
020500
020600     PERFORM 210-BUILD-ORDER-SHELL
020700         THRU 210-BUILD-ORDER-SHELL-EXIT.
020800     PERFORM 300-LOAD-TARIFF-FOR-RULE
020900         THRU 300-LOAD-TARIFF-FOR-RULE-EXIT.
021000     SET WS-VERSION-NOT-FOUND TO TRUE.
021100     MOVE SPACES TO SR-SIMULATION-RESULT.
021200     MOVE ZERO   TO SR-TOTAL-AMOUNT.
021300     IF TT-VERSION-COUNT IS GREATER THAN ZERO
021400         PERFORM 400-SELECT-VERSION
021500             THRU 400-SELECT-VERSION-EXIT
021600         IF NOT WS-VO-NO-ACTIVE-VER
021700             SET WS-VERSION-IN-FORCE TO TRUE
021800             MOVE TT-VERSION-NO (WS-VO-SELECTED-VX)
021900                 TO OR-RULE-VERSION-NO
022000             PERFORM 500-SIMULATE-FEE
022100                 THRU 500-SIMULATE-FEE-EXIT.
022200     PERFORM 600-DERIVE-TOTALS-AND-POST
022300         THRU 600-DERIVE-TOTALS-AND-POST-EXIT.
022400     PERFORM 610-FORMAT-DETAIL-LINE
022500         THRU 610-FORMAT-DETAIL-LINE-EXIT.
022600     PERFORM 800-READ-SCENARIO-FILE
022700         THRU 800-READ-SCENARIO-FILE-EXIT.
022800
022900 200-PROCESS-ONE-SCENARIO-EXIT.
023000     EXIT.
023100
023200
023300 210-BUILD-ORDER-SHELL.
023400
023500     MOVE SPACES TO OR-PARKING-ORDER-RECORD.
023600     MOVE SC-ORDER-NO   TO OR-ORDER-NO.
023700     MOVE SC-PLATE-NO   TO OR-PLATE-NO.
023800     MOVE SC-CITY-CODE  TO OR-CITY-CODE.
023900     MOVE SC-LOT-CODE   TO OR-LOT-CODE.
024000     MOVE SC-RULE-CODE  TO OR-RULE-CODE.
024100     MOVE ZERO          TO OR-RULE-VERSION-NO.
024200     MOVE SC-ENTRY-TIME TO OR-ENTRY-TIME.
024300     MOVE SC-EXIT-TIME  TO OR-EXIT-TIME.
024400
024500 210-BUILD-ORDER-SHELL-EXIT.
024600     EXIT.
024700
024800
024900*  SAME RE-SCAN-PER-RULE LOAD ROUTINE AS PKFEEVER 300 - TARIFF-
025000*  FILE IS SORTED BY RULE-CODE SO THE SCAN STOPS AS SOON AS IT
025100*  PASSES THE SCENARIO'S RULE.
025200
025300 300-LOAD-TARIFF-FOR-RULE.
025400
025500     MOVE ZERO TO TT-VERSION-COUNT.
025600     OPEN INPUT TARIFF-FILE.
025700     MOVE SPACES TO WS-EOF-TARIFF-SW.
025800     PERFORM 800-READ-TARIFF-FILE
025900         THRU 800-READ-TARIFF-FILE-EXIT.
026000     PERFORM 310-CONSIDER-ONE-TARIFF-LINE
026100         THRU 310-CONSIDER-ONE-TARIFF-LINE-EXIT
026200         UNTIL EOF-TARIFF
026300            OR TF-RULE-CODE IS GREATER THAN OR-RULE-CODE.
026400     CLOSE TARIFF-FILE.
026500
026600 300-LOAD-TARIFF-FOR-RULE-EXIT.
026700     EXIT.
026800
026900
027000 310-CONSIDER-ONE-TARIFF-LINE.
027100
027200     IF TF-RULE-CODE IS EQUAL TO OR-RULE-CODE
027300         PERFORM 320-LOAD-ONE-TARIFF-LINE
027400             THRU 320-LOAD-ONE-TARIFF-LINE-EXIT.
027500     PERFORM 800-READ-TARIFF-FILE
027600         THRU 800-READ-TARIFF-FILE-EXIT.
027700
027800 310-CONSIDER-ONE-TARIFF-LINE-EXIT.
027900     EXIT.
028000
028100
028200 320-LOAD-ONE-TARIFF-LINE.
028300
028400     IF TF-SEG-INDEX IS EQUAL TO 1
028500         ADD 1 TO TT-VERSION-COUNT
028600         SET TT-VX TO TT-VERSION-COUNT
028700         MOVE TF-RULE-CODE  TO TT-RULE-CODE (TT-VX)
028800         MOVE TF-VERSION-NO TO TT-VERSION-NO (TT-VX)
028900         MOVE TF-EFF-FROM   TO TT-EFF-FROM (TT-VX)
029000         MOVE TF-EFF-TO     TO TT-EFF-TO (TT-VX)
029100         MOVE TF-PRIORITY   TO TT-PRIORITY (TT-VX)
029200         MOVE TF-SEG-COUNT  TO TT-SEG-COUNT (TT-VX).
029300     SET TT-SX TO TF-SEG-INDEX.
029400     MOVE TF-SEG-NAME TO TT-SEG-NAME (TT-VX TT-SX).
029500     MOVE TF-SEG-TYPE TO TT-SEG-TYPE (TT-VX TT-SX).
029600     MOVE TF-WIN-START-HHMM
029700         TO TT-WIN-START-HHMM (TT-VX TT-SX).
029800     MOVE TF-WIN-END-HHMM
029900         TO TT-WIN-END-HHMM (TT-VX TT-SX).
030000     MOVE TF-WIN-PRESENT TO TT-WIN-PRESENT (TT-VX TT-SX).
030100     MOVE TF-WEEKDAY-MASK
030200         TO TT-WEEKDAY-MASK (TT-VX TT-SX).
030300     MOVE TF-UNIT-MINUTES TO TT-UNIT-MINUTES (TT-VX TT-SX).
030400     MOVE TF-UNIT-PRICE   TO TT-UNIT-PRICE (TT-VX TT-SX).
030500     MOVE TF-FREE-MINUTES TO TT-FREE-MINUTES (TT-VX TT-SX).
030600     MOVE TF-MAX-CHARGE   TO TT-MAX-CHARGE (TT-VX TT-SX).
030700     MOVE TF-CAP-PRESENT  TO TT-CAP-PRESENT (TT-VX TT-SX).
030800     MOVE TF-TIER-COUNT   TO TT-TIER-COUNT (TT-VX TT-SX).
030900     PERFORM 325-LOAD-ONE-TIER
031000         THRU 325-LOAD-ONE-TIER-EXIT
031100         VARYING WS-TFX FROM 1 BY 1
031200         UNTIL WS-TFX IS GREATER THAN TF-TIER-COUNT.
031300
031400 320-LOAD-ONE-TARIFF-LINE-EXIT.
031500     EXIT.
031600
031700
031800 325-LOAD-ONE-TIER.
031900
032000     MOVE TF-TIER-START-MIN (WS-TFX)
032100         TO TT-TIER-START-MIN (TT-VX TT-SX WS-TFX).
032200     MOVE TF-TIER-END-MIN (WS-TFX)
032300         TO TT-TIER-END-MIN (TT-VX TT-SX WS-TFX).
032400     MOVE TF-TIER-UNIT-PRICE (WS-TFX)
032500         TO TT-TIER-UNIT-PRICE (TT-VX TT-SX WS-TFX).
032600
032700 325-LOAD-ONE-TIER-EXIT.
032800     EXIT.
032900
033000
033100 400-SELECT-VERSION.
033200
033300     MOVE OR-ENTRY-TIME TO WS-VO-LOOKUP-TIME.
033400     MOVE 'S' TO WS-VO-REQUEST-CODE.
033500     CALL 'PKVEROVL' USING WS-VO-REQUEST-CODE
033600                            WS-VO-LOOKUP-TIME
033700                            WS-VO-NEW-EFF-FROM
033800                            WS-VO-NEW-EFF-TO
033900                            WS-VO-RESULT-AREA
034000                            TT-TARIFF-TABLE.
034100
034200 400-SELECT-VERSION-EXIT.
034300     EXIT.
034400
034500
034600 500-SIMULATE-FEE.
034700
034800     MOVE WS-VO-SELECTED-VX TO WS-FS-VERSION-INDEX.
034900     CALL 'PKFEESIM' USING WS-FS-VERSION-INDEX
035000                            OR-ENTRY-TIME
035100                            OR-EXIT-TIME
035200                            TT-TARIFF-TABLE
035300                            SR-SIMULATION-RESULT.
035400
035500 500-SIMULATE-FEE-EXIT.
035600     EXIT.
035700
035800
035900*  ORDER-TOTAL IS THE SCENARIO'S FORCED TOTAL WHEN ONE WAS GIVEN,
036000*  OTHERWISE THE SIMULATED TOTAL STANDS FOR BOTH SIDES OF THE
036100*  COMPARISON - A SCENARIO WITHOUT A FORCED TOTAL CAN ONLY EVER
036200*  COME OUT CONSISTENT, WHICH IS CORRECT: IT IS TESTING THAT THE
036300*  ENGINE RUNS CLEANLY, NOT THAT IT DISAGREES WITH ITSELF.
036400
036500 600-DERIVE-TOTALS-AND-POST.
036600
036700     IF SC-FORCED-TOTAL-GIVEN
036800         MOVE SC-FORCED-TOTAL TO OR-TOTAL-AMOUNT
036900     ELSE
037000         MOVE SR-TOTAL-AMOUNT TO OR-TOTAL-AMOUNT.
037100     MOVE SC-PAID-AMOUNT TO OR-PAID-AMOUNT.
037200     CALL 'PKARDRV' USING OR-TOTAL-AMOUNT
037300                           OR-PAID-AMOUNT
037400                           OR-ARREARS-AMOUNT
037500                           OR-ORDER-STATUS
037600                           WS-ARREARS-STATUS-WORK.
037700     WRITE ORDMSTR-RECORD FROM OR-PARKING-ORDER-RECORD.
037800     ADD 1 TO WS-PROCESSED-CTR.
037900     ADD SR-TOTAL-AMOUNT TO WS-EXPECTED-SUM.
038000     ADD OR-ARREARS-AMOUNT TO WS-ARREARS-SUM.
038100     IF SR-TOTAL-AMOUNT IS EQUAL TO OR-TOTAL-AMOUNT
038200         SET RC-RESULT-CONSISTENT TO TRUE
038300         ADD 1 TO WS-CONSISTENT-CTR
038400     ELSE
038500         SET RC-RESULT-INCONSISTENT TO TRUE
038600         ADD 1 TO WS-INCONSISTENT-CTR.
038700
038800 600-DERIVE-TOTALS-AND-POST-EXIT.
038900     EXIT.
039000
039100
039200 610-FORMAT-DETAIL-LINE.
039300
039400     MOVE SPACES TO RC-LINE-DATA.
039500     MOVE SC-SCENARIO-ID    TO RC-SCENARIO-ID.
039600     MOVE OR-RULE-CODE      TO RC-RULE-CODE.
039700     MOVE OR-RULE-VERSION-NO TO RC-VERSION-NO.
039800     MOVE SR-TOTAL-AMOUNT   TO RC-EXPECTED-TOTAL.
039900     MOVE OR-TOTAL-AMOUNT   TO RC-ORDER-TOTAL.
040000     IF RC-RESULT-CONSISTENT
040100         MOVE 'AUTO-PASS       ' TO RC-CHECK-ACTION
040200     ELSE
040300         MOVE 'MANUAL-REVIEW   ' TO RC-CHECK-ACTION.
040400     MOVE OR-PAID-AMOUNT    TO RC-PAID-AMOUNT.
040500     MOVE OR-ARREARS-AMOUNT TO RC-ARREARS-AMOUNT.
040600     MOVE WS-ARREARS-STATUS-WORK TO RC-ARREARS-STATUS.
040700     MOVE RC-SCENARIO-ID    TO RC-SCEN-DL.
040800     MOVE RC-RULE-CODE      TO RC-RULE-DL.
040900     MOVE RC-VERSION-NO     TO RC-VER-DL.
041000     MOVE RC-EXPECTED-TOTAL TO RC-EXPECT-DL.
041100     MOVE RC-ORDER-TOTAL    TO RC-BILLED-DL.
041200     MOVE RC-CHECK-RESULT   TO RC-RESULT-DL.
041300     MOVE RC-CHECK-ACTION   TO RC-ACTION-DL.
041400     MOVE RC-ARREARS-AMOUNT TO RC-ARREARS-DL.
041500     MOVE RC-ARREARS-STATUS TO RC-ARRSTAT-DL.
041600     WRITE RC-REPORT-LINE FROM RC-DETAIL
041700         AFTER ADVANCING 1 LINES.
041800
041900 610-FORMAT-DETAIL-LINE-EXIT.
042000     EXIT.
042100
042200
042300 700-WRITE-CONTROL-TOTALS.
042400
042500     MOVE WS-PROCESSED-CTR    TO RC-PROC-CNT-TL.
042600     MOVE WS-CONSISTENT-CTR   TO RC-CONS-CNT-TL.
042700     MOVE WS-INCONSISTENT-CTR TO RC-INCON-CNT-TL.
042800     MOVE ZERO                TO RC-REJ-CNT-TL.
042900     WRITE RC-REPORT-LINE FROM RC-TOTALS-LINE
043000         AFTER ADVANCING 2 LINES.
043100     MOVE WS-EXPECTED-SUM     TO RC-EXP-AMT-TL.
043200     MOVE WS-ARREARS-SUM      TO RC-ARR-AMT-TL.
043300     WRITE RC-REPORT-LINE FROM RC-TOTALS-LINE-2
043400         AFTER ADVANCING 1 LINES.
043500
043600 700-WRITE-CONTROL-TOTALS-EXIT.
043700     EXIT.
043800
043900
044000 800-READ-SCENARIO-FILE.
044100
044200     READ SCENARIO-FILE INTO SC-SCENARIO-RECORD
044300         AT END
044400             SET EOF-SCENARIOS TO TRUE
044500             GO TO 800-READ-SCENARIO-FILE-EXIT.
044600     ADD 1 TO WS-READ-CTR.
044700
044800 800-READ-SCENARIO-FILE-EXIT.
044900     EXIT.
045000
045100
045200 800-READ-TARIFF-FILE.
045300
045400     READ TARIFF-FILE INTO TF-TARIFF-FILE-LINE
045500         AT END
045600             SET EOF-TARIFF TO TRUE
045700             MOVE HIGH-VALUES TO TF-RULE-CODE
045800             GO TO 800-READ-TARIFF-FILE-EXIT.
045900
046000 800-READ-TARIFF-FILE-EXIT.
046100     EXIT.
