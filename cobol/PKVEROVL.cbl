000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKVEROVL.
000300 AUTHOR.        R R TRUAX.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  06/22/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKVEROVL - TARIFF VERSION SELECTOR AND OVERLAP VALIDATOR
001100*
001200*  TWO SERVICES ON ONE LINKAGE, PICKED BY LK-REQUEST-CODE:
001300*
001400*    'S' SELECT  - GIVEN THE VERSION TABLE FOR ONE RULE-CODE AND
001500*                  A LOOKUP TIME, FIND THE VERSION IN FORCE.
001600*                  CANDIDATES ARE VERSIONS WHOSE EFFECTIVE RANGE
001700*                  COVERS THE LOOKUP TIME; WINNER IS HIGHEST
001800*                  PRIORITY, TIES BROKEN BY HIGHEST VERSION-NO.
001900*
002000*    'V' VALIDATE - GIVEN THE SAME TABLE AND A CANDIDATE NEW
002100*                  EFFECTIVE RANGE, REJECT IF IT OVERLAPS ANY
002200*                  EXISTING VERSION; OTHERWISE HAND BACK THE
002300*                  NEXT VERSION NUMBER (HIGHEST ON FILE PLUS 1,
002400*                  OR 1 WHEN THE RULE HAS NO VERSIONS YET).
002500*
002600*  EFFECTIVE-FROM/TO ARE 14-BYTE YYYYMMDDHHMMSS STRINGS, ZERO-
002700*  PADDED, SO THEY COMPARE CORRECTLY AS PLAIN ALPHANUMERIC -
002800*  NO DATE-INTRINSIC ROUTINES NEEDED.  AN EFF-TO OF ALL 9'S
002900*  MEANS OPEN-ENDED (NO EXPIRY).
003000*****************************************************************
003100*  CHANGE LOG
003200*  DATE      BY   TICKET     DESCRIPTION
003300*  --------  ---  ---------  --------------------------------
003400*  06/22/92  RRT  PK-0002    ORIGINAL VERSION-SELECT ROUTINE
003500*  04/09/95  LKM  PK-0071    ADDED PRIORITY TIE-BREAK ON VER-NO
003600*  05/03/96  LKM  PK-0080    SPLIT OUT OVERLAP VALIDATOR (WAS A
003700*                            SEPARATE CSECT, MERGED HERE ON ONE
003800*                            REQUEST-CODE PARAMETER)
003900*  02/17/99  DCW  PK-Y2K01   CONFIRMED 14-BYTE CCYYMMDDHHMMSS
004000*                            COMPARE STILL CORRECT PAST 1999
004100*  03/30/01  PJH  PK-0120    NEXT-VERSION-NO NOW COMP, WAS DISPLAY
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-390.
004700 OBJECT-COMPUTER.  IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200
005300 WORKING-STORAGE SECTION.
005400
005500 01  WS-PROGRAM-STATUS          PIC X(30)  VALUE SPACES.
005600
005700 01  WS-CONSTANTS.
005800     05  WS-OPEN-ENDED-STAMP    PIC X(14)  VALUE ALL '9'.
005900     05  WS-OPEN-ENDED-STAMP-X  REDEFINES WS-OPEN-ENDED-STAMP
006000                                PIC 9(14).
006100     05  FILLER                 PIC X(01)  VALUE SPACES.
006200
006300 01  WS-SELECT-WORK.
006400     05  WS-BEST-VX             PIC 9(04) COMP  VALUE ZERO.
006500     05  WS-BEST-PRIORITY       PIC 9(04) COMP  VALUE ZERO.
006600     05  WS-BEST-VERSION-NO     PIC 9(04) COMP  VALUE ZERO.
006700     05  WS-CANDIDATE-SW        PIC X(03)       VALUE SPACES.
006800         88  WS-IS-A-CANDIDATE       VALUE 'YES'.
006900         88  WS-NOT-A-CANDIDATE      VALUE 'NO '.
007000     05  WS-BETTER-SW           PIC X(03)       VALUE SPACES.
007100         88  WS-IS-BETTER            VALUE 'YES'.
007200         88  WS-NOT-BETTER           VALUE 'NO '.
007300     05  FILLER                 PIC X(01)  VALUE SPACES.
007400 01  WS-SELECT-DIAG-VIEW REDEFINES WS-SELECT-WORK
007500                                PIC X(19).
007600
007700 01  WS-VALIDATE-WORK.
007800     05  WS-MAX-VERSION-NO      PIC 9(04) COMP  VALUE ZERO.
007900     05  WS-OVERLAP-SW          PIC X(03)       VALUE SPACES.
008000         88  WS-VERSIONS-OVERLAP     VALUE 'YES'.
008100         88  WS-VERSIONS-CLEAR       VALUE 'NO '.
008200     05  FILLER                 PIC X(06)       VALUE SPACES.
008300 01  WS-VALIDATE-DIAG-VIEW REDEFINES WS-VALIDATE-WORK
008400                                PIC X(13).
008500
008600 LINKAGE SECTION.
008700
008800 01  LK-REQUEST-CODE            PIC X(01).
008900     88  LK-REQUEST-IS-SELECT       VALUE 'S'.
009000     88  LK-REQUEST-IS-VALIDATE     VALUE 'V'.
009100
009200 01  LK-LOOKUP-TIME              PIC X(14).
009300 01  LK-NEW-EFF-FROM             PIC X(14).
009400 01  LK-NEW-EFF-TO               PIC X(14).
009500
009600 01  LK-RESULT-AREA.
009700     05  LK-SELECTED-VX          PIC 9(04) COMP.
009800     05  LK-SELECT-ERROR-SW      PIC X(01).
009900         88  LK-NO-ACTIVE-VERSION     VALUE 'Y'.
010000     05  LK-CONFLICT-SW           PIC X(01).
010100         88  LK-CONFLICT-EXISTS       VALUE 'Y'.
010200     05  LK-CONFLICT-VERSION-NO   PIC 9(04) COMP.
010300     05  LK-NEXT-VERSION-NO       PIC 9(04) COMP.
010400     05  FILLER                   PIC X(08).
010500
010600 COPY PKTARTAB.
010700
010800 PROCEDURE DIVISION USING LK-REQUEST-CODE
010900                          LK-LOOKUP-TIME
011000                          LK-NEW-EFF-FROM
011100                          LK-NEW-EFF-TO
011200                          LK-RESULT-AREA
011300                          TT-TARIFF-TABLE.
011400
011500 000-MAIN.
011600
011700     MOVE 'PKVEROVL STARTED' TO WS-PROGRAM-STATUS.
011800     MOVE ZERO TO LK-SELECTED-VX
011900                  LK-CONFLICT-VERSION-NO
012000                  LK-NEXT-VERSION-NO.
012100     MOVE SPACE TO LK-SELECT-ERROR-SW
012200                   LK-CONFLICT-SW.
012300     IF LK-REQUEST-IS-SELECT
012400         PERFORM 100-SELECT-VERSION THRU 100-SELECT-VERSION-EXIT
012500     ELSE
012600         PERFORM 200-VALIDATE-OVERLAP
012700             THRU 200-VALIDATE-OVERLAP-EXIT.
012800     MOVE 'PKVEROVL COMPLETE' TO WS-PROGRAM-STATUS.
012900     GOBACK.
013000
013100
013200 100-SELECT-VERSION.
013300
013400     MOVE ZERO TO WS-BEST-VX WS-BEST-PRIORITY WS-BEST-VERSION-NO.
013500     PERFORM 110-TEST-ONE-CANDIDATE
013600             THRU 110-TEST-ONE-CANDIDATE-EXIT
013700         VARYING TT-VX FROM 1 BY 1
013800         UNTIL TT-VX IS GREATER THAN TT-VERSION-COUNT.
013900     IF WS-BEST-VX IS EQUAL TO ZERO
014000         SET LK-NO-ACTIVE-VERSION TO TRUE
014100     ELSE
014200         MOVE WS-BEST-VX TO LK-SELECTED-VX.
014300
014400 100-SELECT-VERSION-EXIT.
014500     EXIT.
014600
014700
014800 110-TEST-ONE-CANDIDATE.
014900
015000     SET WS-NOT-A-CANDIDATE TO TRUE.
015100     IF TT-EFF-FROM (TT-VX) IS NOT GREATER THAN LK-LOOKUP-TIME
015200         IF TT-EFF-TO (TT-VX) IS EQUAL TO WS-OPEN-ENDED-STAMP
015300             SET WS-IS-A-CANDIDATE TO TRUE
015400         ELSE
015500             IF LK-LOOKUP-TIME IS LESS THAN TT-EFF-TO (TT-VX)
015600                 SET WS-IS-A-CANDIDATE TO TRUE.
015700
015800     IF WS-IS-A-CANDIDATE
015900         PERFORM 120-COMPARE-TO-BEST
016000             THRU 120-COMPARE-TO-BEST-EXIT.
016100
016200 110-TEST-ONE-CANDIDATE-EXIT.
016300     EXIT.
016400
016500
016600 120-COMPARE-TO-BEST.
016700
016800     SET WS-NOT-BETTER TO TRUE.
016900     IF WS-BEST-VX IS EQUAL TO ZERO
017000         SET WS-IS-BETTER TO TRUE
017100     ELSE
017200         IF TT-PRIORITY (TT-VX) IS GREATER THAN WS-BEST-PRIORITY
017300             SET WS-IS-BETTER TO TRUE
017400         ELSE
017500             IF TT-PRIORITY (TT-VX) IS EQUAL TO WS-BEST-PRIORITY
017600                 IF TT-VERSION-NO (TT-VX) IS GREATER
017700                                 THAN WS-BEST-VERSION-NO
017800                     SET WS-IS-BETTER TO TRUE.
017900
018000     IF WS-IS-BETTER
018100         SET WS-BEST-VX TO TT-VX
018200         MOVE TT-PRIORITY (TT-VX)    TO WS-BEST-PRIORITY
018300         MOVE TT-VERSION-NO (TT-VX)  TO WS-BEST-VERSION-NO.
018400
018500 120-COMPARE-TO-BEST-EXIT.
018600     EXIT.
018700
018800
018900 200-VALIDATE-OVERLAP.
019000
019100     MOVE ZERO TO WS-MAX-VERSION-NO.
019200     SET WS-VERSIONS-CLEAR TO TRUE.
019300     PERFORM 210-CHECK-ONE-VERSION THRU 210-CHECK-ONE-VERSION-EXIT
019400         VARYING TT-VX FROM 1 BY 1
019500         UNTIL TT-VX IS GREATER THAN TT-VERSION-COUNT
019600            OR WS-VERSIONS-OVERLAP.
019700
019800     IF WS-VERSIONS-OVERLAP
019900         SET LK-CONFLICT-EXISTS TO TRUE
020000     ELSE
020100         COMPUTE LK-NEXT-VERSION-NO = WS-MAX-VERSION-NO + 1.
020200
020300 200-VALIDATE-OVERLAP-EXIT.
020400     EXIT.
020500
020600
020700 210-CHECK-ONE-VERSION.
020800
020900     IF TT-VERSION-NO (TT-VX) IS GREATER THAN WS-MAX-VERSION-NO
021000         MOVE TT-VERSION-NO (TT-VX) TO WS-MAX-VERSION-NO.
021100
021200     IF TT-EFF-TO (TT-VX) IS NOT EQUAL TO WS-OPEN-ENDED-STAMP
021300         AND TT-EFF-TO (TT-VX) IS NOT GREATER THAN LK-NEW-EFF-FROM
021400         GO TO 210-CHECK-ONE-VERSION-EXIT.
021500
021600     IF LK-NEW-EFF-TO IS NOT EQUAL TO WS-OPEN-ENDED-STAMP
021700         AND LK-NEW-EFF-TO IS NOT GREATER THAN TT-EFF-FROM (TT-VX)
021800         GO TO 210-CHECK-ONE-VERSION-EXIT.
021900
022000     SET WS-VERSIONS-OVERLAP TO TRUE.
022100     MOVE TT-VERSION-NO (TT-VX) TO LK-CONFLICT-VERSION-NO.
022200
022300 210-CHECK-ONE-VERSION-EXIT.
022400     EXIT.
