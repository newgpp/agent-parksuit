000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKFEEVER.
000300 AUTHOR.        R R TRUAX.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  07/02/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKFEEVER - FEE-VERIFY RECONCILIATION BATCH
001100*
001200*  FOR EVERY COMPLETED ORDER ON ORDER-MASTER (EXIT-TIME PRESENT),
001300*  RE-DERIVES WHAT THE ORDER SHOULD HAVE COST AND COMPARES IT TO
001400*  WHAT WAS ACTUALLY BILLED.  FOR EACH ORDER'S RULE-CODE, THE
001500*  TARIFF CATALOGUE ON TARIFF-FILE IS RE-SCANNED TO BUILD A FRESH
001600*  PKTARTAB PAYLOAD (SEE 300 BELOW - TARIFF-FILE IS KEPT SORTED
001700*  BY RULE-CODE SO THE SCAN CAN STOP AS SOON AS IT PASSES THE
001800*  RULE), PKVEROVL PICKS THE VERSION IN FORCE AT ENTRY-TIME, AND
001900*  PKFEESIM SIMULATES THE STAY.  THE SIMULATED TOTAL IS COMPARED
002000*  TO THE ORDER'S BILLED TOTAL-AMOUNT; A MISMATCH IS FLAGGED FOR
002100*  MANUAL REVIEW RATHER THAN CORRECTED HERE.  ORDERS WITH NO EXIT
002200*  TIME, NO TARIFF ON FILE FOR THEIR RULE, OR NO VERSION IN FORCE
002300*  AT ENTRY ARE REJECTED WITH A REASON AND COUNTED SEPARATELY.
002400*****************************************************************
002500*  CHANGE LOG
002600*  DATE      BY   TICKET     DESCRIPTION
002700*  --------  ---  ---------  --------------------------------
002800*  07/02/92  RRT  PK-0003    ORIGINAL RECONCILIATION BATCH
002900*  05/19/96  LKM  PK-0082    RECON-REPORT LAYOUT SHARED WITH THE
003000*                            NEW SCENARIO GROUND-TRUTH BATCH
003100*  02/17/99  DCW  PK-Y2K01   REVIEWED - ALL TIME FIELDS ALREADY
003200*                            CCYYMMDDHHMMSS, SIGNED OFF
003300*  08/11/03  PJH  PK-0148    REJECTED-ORDER REASON NOW SHOWN ON
003400*                            THE RECON LINE INSTEAD OF SYSOUT ONLY
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-390.
004100 OBJECT-COMPUTER.  IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT TARIFF-FILE    ASSIGN TO UT-S-TARIFFIN.
004900     SELECT ORDER-MASTER   ASSIGN TO UT-S-ORDRMSTR.
005000     SELECT RECON-REPORT   ASSIGN TO UT-S-RECONRPT.
005100
005200 DATA DIVISION.
005300
005400 FILE SECTION.
005500
005600 FD  TARIFF-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 294 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS TARIFFIN-RECORD.
006200
006300 01  TARIFFIN-RECORD               PIC X(294).
006400
006500 FD  ORDER-MASTER
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 156 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS ORDMSTR-RECORD.
007100
007200 01  ORDMSTR-RECORD                PIC X(156).
007300
007400 FD  RECON-REPORT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 139 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS RC-REPORT-LINE.
008000
008100 01  RC-REPORT-LINE                PIC X(139).
008200
008300 WORKING-STORAGE SECTION.
008400
008500 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
008600
008700 01  PROGRAM-INDICATOR-SWITCHES.
008800     05  WS-EOF-ORDERS-SW          PIC X(03)  VALUE 'NO '.
008900         88  EOF-ORDERS                 VALUE 'YES'.
009000     05  WS-EOF-TARIFF-SW          PIC X(03)  VALUE 'NO '.
009100         88  EOF-TARIFF                 VALUE 'YES'.
009200     05  WS-ELIGIBLE-SW            PIC X(03)  VALUE SPACES.
009300         88  WS-ORDER-IS-ELIGIBLE       VALUE 'YES'.
009400         88  WS-ORDER-NOT-ELIGIBLE      VALUE 'NO '.
009500     05  FILLER                 PIC X(01)  VALUE SPACES.
009600
009700 01  WS-ACCUMULATORS.
009800     05  WS-READ-CTR               PIC 9(07) COMP  VALUE ZERO.
009900     05  WS-CONSISTENT-CTR         PIC 9(07) COMP  VALUE ZERO.
010000     05  WS-INCONSISTENT-CTR       PIC 9(07) COMP  VALUE ZERO.
010100     05  WS-REJECTED-CTR           PIC 9(07) COMP  VALUE ZERO.
010200     05  WS-PROCESSED-CTR          PIC 9(07) COMP  VALUE ZERO.
010300     05  FILLER                 PIC X(01)  VALUE SPACES.
010400
010500 01  WS-SUBSCRIPT-WORK.
010600     05  WS-TFX                    PIC 9(02) COMP  VALUE ZERO.
010700     05  FILLER                 PIC X(01)  VALUE SPACES.
010800
010900 01  WS-REJECT-WORK.
011000     05  WS-REJECT-REASON          PIC X(16)  VALUE SPACES.
011100     05  FILLER                 PIC X(01)  VALUE SPACES.
011200
011300*  WORKING COPIES OF THE PKVEROVL AND PKFEESIM LINKAGE AREAS -
011400*  BOTH SUBPROGRAMS ARE CALLED ONCE PER ELIGIBLE ORDER, SHARING
011500*  THE ONE TT-TARIFF-TABLE BUILT BY 300-LOAD-TARIFF-FOR-RULE.
011600
011700 01  WS-VEROVL-CALL-WORK.
011800     05  WS-VO-REQUEST-CODE        PIC X(01)  VALUE 'S'.
011900     05  WS-VO-LOOKUP-TIME         PIC X(14)  VALUE SPACES.
012000     05  WS-VO-NEW-EFF-FROM        PIC X(14)  VALUE SPACES.
012100     05  WS-VO-NEW-EFF-TO          PIC X(14)  VALUE SPACES.
012200     05  WS-VO-RESULT-AREA.
012300         10  WS-VO-SELECTED-VX     PIC 9(04) COMP.
012400         10  WS-VO-SELECT-ERR-SW   PIC X(01).
012500             88  WS-VO-NO-ACTIVE-VER   VALUE 'Y'.
012600         10  WS-VO-CONFLICT-SW     PIC X(01).
012700         10  WS-VO-CONFLICT-VER-NO PIC 9(04) COMP.
012800         10  WS-VO-NEXT-VERSION-NO PIC 9(04) COMP.
012900         10  FILLER                PIC X(08).
013000     05  FILLER                 PIC X(01)  VALUE SPACES.
013100
013200 01  WS-FEESIM-CALL-WORK.
013300     05  WS-FS-VERSION-INDEX       PIC 9(04) COMP  VALUE ZERO.
013400     05  FILLER                 PIC X(01)  VALUE SPACES.
013500
013600 COPY PKTARFLT.
013700
013800 COPY PKTARTAB.
013900
014000 COPY PKORDREC.
014100
014200 COPY PKSIMRES.
014300
014400 COPY PKRECON.
014500
014600 PROCEDURE DIVISION.
014700
014800 000-MAIN.
014900
015000     MOVE 'PKFEEVER STARTED' TO WS-PROGRAM-STATUS.
015100     OPEN INPUT  ORDER-MASTER
015200          OUTPUT RECON-REPORT.
015300     WRITE RC-REPORT-LINE FROM RC-HEADING-1
015400         AFTER ADVANCING PAGE.
015500     WRITE RC-REPORT-LINE FROM RC-HEADING-2
015600         AFTER ADVANCING 2 LINES.
015700     PERFORM 800-READ-ORDER-MASTER
015800         THRU 800-READ-ORDER-MASTER-EXIT.
015900     PERFORM 200-PROCESS-ONE-ORDER
016000         THRU 200-PROCESS-ONE-ORDER-EXIT
016100         UNTIL EOF-ORDERS.
016200     PERFORM 700-WRITE-CONTROL-TOTALS
016300         THRU 700-WRITE-CONTROL-TOTALS-EXIT.
016400     CLOSE ORDER-MASTER
016500           RECON-REPORT.
016600     MOVE 'PKFEEVER COMPLETE' TO WS-PROGRAM-STATUS.
016700     GOBACK.
016800
016900
017000 200-PROCESS-ONE-ORDER.
017100
017200     MOVE SPACES TO RC-LINE-DATA.
017300     MOVE OR-ORDER-NO   TO RC-SCENARIO-ID.
017400     MOVE OR-RULE-CODE  TO RC-RULE-CODE.
017500     PERFORM 210-CHECK-ELIGIBLE
017600         THRU 210-CHECK-ELIGIBLE-EXIT.
017700     IF WS-ORDER-IS-ELIGIBLE
017800         PERFORM 300-LOAD-TARIFF-FOR-RULE
017900             THRU 300-LOAD-TARIFF-FOR-RULE-EXIT
018000         IF TT-VERSION-COUNT IS EQUAL TO ZERO
018100             SET WS-ORDER-NOT-ELIGIBLE TO TRUE
018200             MOVE 'NO TARIFF FOUND ' TO WS-REJECT-REASON
018300         ELSE
018400             PERFORM 400-SELECT-VERSION
018500                 THRU 400-SELECT-VERSION-EXIT
018600             IF WS-VO-NO-ACTIVE-VER
018700                 SET WS-ORDER-NOT-ELIGIBLE TO TRUE
018800                 MOVE 'NO ACTIVE VER   ' TO WS-REJECT-REASON.
018900     IF WS-ORDER-IS-ELIGIBLE
019000         PERFORM 500-SIMULATE-FEE
019100             THRU 500-SIMULATE-FEE-EXIT
019200         PERFORM 600-COMPARE-AND-WRITE
019300             THRU 600-COMPARE-AND-WRITE-EXIT
019400     ELSE
019500         PERFORM 650-WRITE-REJECTED-LINE
019600             THRU 650-WRITE-REJECTED-LINE-EXIT.
019700     PERFORM 800-READ-ORDER-MASTER
019800         THRU 800-READ-ORDER-MASTER-EXIT.
019900
020000 200-PROCESS-ONE-ORDER-EXIT.
020100     EXIT.
020200
020300
020400 210-CHECK-ELIGIBLE.
020500
020600     SET WS-ORDER-IS-ELIGIBLE TO TRUE.
020700     MOVE SPACES TO WS-REJECT-REASON.
020800     IF OR-EXIT-TIME IS EQUAL TO SPACES
020900             OR OR-EXIT-TIME IS EQUAL TO ZERO
021000         SET WS-ORDER-NOT-ELIGIBLE TO TRUE
021100         MOVE 'NO EXIT TIME    ' TO WS-REJECT-REASON.
021200
021300 210-CHECK-ELIGIBLE-EXIT.
021400     EXIT.
021500
021600
021700*  SCANS TARIFF-FILE FROM THE TOP FOR EVERY ORDER - CATALOGUE IS
021800*  SMALL ENOUGH THAT A FULL RE-SCAN PER ORDER IS CHEAPER THAN
021900*  KEEPING A SORT WORK FILE ACROSS THE WHOLE RUN.  THE FILE IS
022000*  KEPT IN RULE-CODE ORDER SO THE SCAN STOPS AS SOON AS IT
022100*  PASSES THE TARGET RULE.
022200
022300 300-LOAD-TARIFF-FOR-RULE.
022400
022500     MOVE ZERO TO TT-VERSION-COUNT.
022600     OPEN INPUT TARIFF-FILE.
022700     MOVE SPACES TO WS-EOF-TARIFF-SW.
022800     PERFORM 800-READ-TARIFF-FILE
022900         THRU 800-READ-TARIFF-FILE-EXIT.
023000     PERFORM 310-CONSIDER-ONE-TARIFF-LINE
023100         THRU 310-CONSIDER-ONE-TARIFF-LINE-EXIT
023200         UNTIL EOF-TARIFF
023300            OR TF-RULE-CODE IS GREATER THAN OR-RULE-CODE.
023400     CLOSE TARIFF-FILE.
023500
023600 300-LOAD-TARIFF-FOR-RULE-EXIT.
023700     EXIT.
023800
023900
024000 310-CONSIDER-ONE-TARIFF-LINE.
024100
024200     IF TF-RULE-CODE IS EQUAL TO OR-RULE-CODE
024300         PERFORM 320-LOAD-ONE-TARIFF-LINE
024400             THRU 320-LOAD-ONE-TARIFF-LINE-EXIT.
024500     PERFORM 800-READ-TARIFF-FILE
024600         THRU 800-READ-TARIFF-FILE-EXIT.
024700
024800 310-CONSIDER-ONE-TARIFF-LINE-EXIT.
024900     EXIT.
025000
025100
025200 320-LOAD-ONE-TARIFF-LINE.
025300
025400     IF TF-SEG-INDEX IS EQUAL TO 1
025500         ADD 1 TO TT-VERSION-COUNT
025600         SET TT-VX TO TT-VERSION-COUNT
025700         MOVE TF-RULE-CODE  TO TT-RULE-CODE (TT-VX)
025800         MOVE TF-VERSION-NO TO TT-VERSION-NO (TT-VX)
025900         MOVE TF-EFF-FROM   TO TT-EFF-FROM (TT-VX)
026000         MOVE TF-EFF-TO     TO TT-EFF-TO (TT-VX)
026100         MOVE TF-PRIORITY   TO TT-PRIORITY (TT-VX)
026200         MOVE TF-SEG-COUNT  TO TT-SEG-COUNT (TT-VX).
026300     SET TT-SX TO TF-SEG-INDEX.
026400     MOVE TF-SEG-NAME TO TT-SEG-NAME (TT-VX TT-SX).
026500     MOVE TF-SEG-TYPE TO TT-SEG-TYPE (TT-VX TT-SX).
026600     MOVE TF-WIN-START-HHMM
026700         TO TT-WIN-START-HHMM (TT-VX TT-SX).
026800     MOVE TF-WIN-END-HHMM
026900         TO TT-WIN-END-HHMM (TT-VX TT-SX).
027000     MOVE TF-WIN-PRESENT TO TT-WIN-PRESENT (TT-VX TT-SX).
027100     MOVE TF-WEEKDAY-MASK
027200         TO TT-WEEKDAY-MASK (TT-VX TT-SX).
027300     MOVE TF-UNIT-MINUTES TO TT-UNIT-MINUTES (TT-VX TT-SX).
027400     MOVE TF-UNIT-PRICE   TO TT-UNIT-PRICE (TT-VX TT-SX).
027500     MOVE TF-FREE-MINUTES TO TT-FREE-MINUTES (TT-VX TT-SX).
027600     MOVE TF-MAX-CHARGE   TO TT-MAX-CHARGE (TT-VX TT-SX).
027700     MOVE TF-CAP-PRESENT  TO TT-CAP-PRESENT (TT-VX TT-SX).
027800     MOVE TF-TIER-COUNT   TO TT-TIER-COUNT (TT-VX TT-SX).
027900     PERFORM 325-LOAD-ONE-TIER
028000         THRU 325-LOAD-ONE-TIER-EXIT
028100         VARYING WS-TFX FROM 1 BY 1
028200         UNTIL WS-TFX IS GREATER THAN TF-TIER-COUNT.
028300
028400 320-LOAD-ONE-TARIFF-LINE-EXIT.
028500     EXIT.
028600
028700
028800 325-LOAD-ONE-TIER.
028900
029000     MOVE TF-TIER-START-MIN (WS-TFX)
029100         TO TT-TIER-START-MIN (TT-VX TT-SX WS-TFX).
029200     MOVE TF-TIER-END-MIN (WS-TFX)
029300         TO TT-TIER-END-MIN (TT-VX TT-SX WS-TFX).
029400     MOVE TF-TIER-UNIT-PRICE (WS-TFX)
029500         TO TT-TIER-UNIT-PRICE (TT-VX TT-SX WS-TFX).
029600
029700 325-LOAD-ONE-TIER-EXIT.
029800     EXIT.
029900
030000
030100 400-SELECT-VERSION.
030200
030300     MOVE OR-ENTRY-TIME TO WS-VO-LOOKUP-TIME.
030400     MOVE 'S' TO WS-VO-REQUEST-CODE.
030500     CALL 'PKVEROVL' USING WS-VO-REQUEST-CODE
030600                            WS-VO-LOOKUP-TIME
030700                            WS-VO-NEW-EFF-FROM
030800                            WS-VO-NEW-EFF-TO
030900                            WS-VO-RESULT-AREA
031000                            TT-TARIFF-TABLE.
031100
031200 400-SELECT-VERSION-EXIT.
031300     EXIT.
031400
031500
031600 500-SIMULATE-FEE.
031700
031800     MOVE WS-VO-SELECTED-VX TO WS-FS-VERSION-INDEX.
031900     CALL 'PKFEESIM' USING WS-FS-VERSION-INDEX
032000                            OR-ENTRY-TIME
032100                            OR-EXIT-TIME
032200                            TT-TARIFF-TABLE
032300                            SR-SIMULATION-RESULT.
032400
032500 500-SIMULATE-FEE-EXIT.
032600     EXIT.
032700
032800
032900 600-COMPARE-AND-WRITE.
033000
033100     MOVE TT-VERSION-NO (WS-VO-SELECTED-VX) TO RC-VERSION-NO.
033200     MOVE SR-TOTAL-AMOUNT TO RC-EXPECTED-TOTAL.
033300     MOVE OR-TOTAL-AMOUNT TO RC-ORDER-TOTAL.
033400     MOVE OR-PAID-AMOUNT  TO RC-PAID-AMOUNT.
033500     MOVE OR-ARREARS-AMOUNT TO RC-ARREARS-AMOUNT.
033600     IF OR-ARREARS-AMOUNT IS GREATER THAN ZERO
033700         SET RC-HAS-ARREARS TO TRUE
033800     ELSE
033900         SET RC-NO-ARREARS TO TRUE.
034000     IF SR-TOTAL-AMOUNT IS EQUAL TO OR-TOTAL-AMOUNT
034100         SET RC-RESULT-CONSISTENT TO TRUE
034200         MOVE 'AUTO-PASS       ' TO RC-CHECK-ACTION
034300         ADD 1 TO WS-CONSISTENT-CTR
034400     ELSE
034500         SET RC-RESULT-INCONSISTENT TO TRUE
034600         MOVE 'MANUAL-REVIEW   ' TO RC-CHECK-ACTION
034700         ADD 1 TO WS-INCONSISTENT-CTR.
034800     PERFORM 610-FORMAT-DETAIL-LINE
034900         THRU 610-FORMAT-DETAIL-LINE-EXIT.
035000
035100 600-COMPARE-AND-WRITE-EXIT.
035200     EXIT.
035300
035400
035500 610-FORMAT-DETAIL-LINE.
035600
035700     MOVE RC-SCENARIO-ID     TO RC-SCEN-DL.
035800     MOVE RC-RULE-CODE       TO RC-RULE-DL.
035900     MOVE RC-VERSION-NO      TO RC-VER-DL.
036000     MOVE RC-EXPECTED-TOTAL  TO RC-EXPECT-DL.
036100     MOVE RC-ORDER-TOTAL     TO RC-BILLED-DL.
036200     MOVE RC-CHECK-RESULT    TO RC-RESULT-DL.
036300     MOVE RC-CHECK-ACTION    TO RC-ACTION-DL.
036400     MOVE RC-ARREARS-AMOUNT  TO RC-ARREARS-DL.
036500     MOVE RC-ARREARS-STATUS  TO RC-ARRSTAT-DL.
036600     WRITE RC-REPORT-LINE FROM RC-DETAIL
036700         AFTER ADVANCING 1 LINES.
036800
036900 610-FORMAT-DETAIL-LINE-EXIT.
037000     EXIT.
037100
037200
037300 650-WRITE-REJECTED-LINE.
037400
037500     ADD 1 TO WS-REJECTED-CTR.
037600     MOVE 'REJECTED    ' TO RC-CHECK-RESULT.
037700     MOVE WS-REJECT-REASON TO RC-CHECK-ACTION.
037800     MOVE ZERO TO RC-VERSION-NO
037900                  RC-EXPECTED-TOTAL.
038000     MOVE OR-TOTAL-AMOUNT   TO RC-ORDER-TOTAL.
038100     MOVE OR-PAID-AMOUNT    TO RC-PAID-AMOUNT.
038200     MOVE OR-ARREARS-AMOUNT TO RC-ARREARS-AMOUNT.
038300     IF OR-ARREARS-AMOUNT IS GREATER THAN ZERO
038400         SET RC-HAS-ARREARS TO TRUE
038500     ELSE
038600         SET RC-NO-ARREARS TO TRUE.
038700     PERFORM 610-FORMAT-DETAIL-LINE
038800         THRU 610-FORMAT-DETAIL-LINE-EXIT.
038900
039000 650-WRITE-REJECTED-LINE-EXIT.
039100     EXIT.
039200
039300
039400 700-WRITE-CONTROL-TOTALS.
039500
039600     ADD WS-CONSISTENT-CTR WS-INCONSISTENT-CTR WS-REJECTED-CTR
039700         GIVING WS-PROCESSED-CTR.
039800     MOVE WS-PROCESSED-CTR    TO RC-PROC-CNT-TL.
039900     MOVE WS-CONSISTENT-CTR   TO RC-CONS-CNT-TL.
040000     MOVE WS-INCONSISTENT-CTR TO RC-INCON-CNT-TL.
040100     MOVE WS-REJECTED-CTR     TO RC-REJ-CNT-TL.
040200     WRITE RC-REPORT-LINE FROM RC-TOTALS-LINE
040300         AFTER ADVANCING 2 LINES.
040400
040500 700-WRITE-CONTROL-TOTALS-EXIT.
040600     EXIT.
040700
040800
040900 800-READ-ORDER-MASTER.
041000
041100     READ ORDER-MASTER INTO OR-PARKING-ORDER-RECORD
041200         AT END
041300             SET EOF-ORDERS TO TRUE
041400             GO TO 800-READ-ORDER-MASTER-EXIT.
041500     ADD 1 TO WS-READ-CTR.
041600
041700 800-READ-ORDER-MASTER-EXIT.
041800     EXIT.
041900
042000
042100 800-READ-TARIFF-FILE.
042200
042300     READ TARIFF-FILE INTO TF-TARIFF-FILE-LINE
042400         AT END
042500             SET EOF-TARIFF TO TRUE
042600             MOVE HIGH-VALUES TO TF-RULE-CODE
042700             GO TO 800-READ-TARIFF-FILE-EXIT.
042800
042900 800-READ-TARIFF-FILE-EXIT.
043000     EXIT.
