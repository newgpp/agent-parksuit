000100*****************************************************************
000200*  PKRECON - RECONCILIATION / GROUND-TRUTH LINE AND REPORT
000300*  USED BY: PKFEEVER (U5 FEE-VERIFY) AND PKSCNRUN (U6 SCENARIO
000400*  GROUND-TRUTH BATCH) - BOTH WRITE RECON-REPORT FROM THIS SAME
000500*  LAYOUT SO THE MANUAL-REVIEW DESK SEES ONE FAMILIAR FORMAT
000600*  REGARDLESS OF WHICH JOB PRODUCED THE LINE.
000700*****************************************************************
000800*  CHANGE LOG
000900*  DATE      BY   TICKET     DESCRIPTION
001000*  --------  ---  ---------  --------------------------------
001100*  07/02/92  RRT  PK-0003    ORIGINAL RECONCILIATION REPORT
001200*  05/19/96  LKM  PK-0082    SHARED WITH SCENARIO GROUND-TRUTH
001300*  02/17/99  DCW  PK-Y2K01   WIDENED VERSION-NO TO 4 DIGITS
001400*****************************************************************
001500 01  RC-LINE-DATA.
001600     05  RC-SCENARIO-ID           PIC X(12).
001700     05  RC-RULE-CODE             PIC X(20).
001800     05  RC-VERSION-NO            PIC 9(04).
001900     05  RC-EXPECTED-TOTAL        PIC S9(08)V99.
002000     05  RC-ORDER-TOTAL           PIC S9(08)V99.
002100     05  RC-CHECK-RESULT          PIC X(12).
002200         88  RC-RESULT-CONSISTENT      VALUE 'CONSISTENT  '.
002300         88  RC-RESULT-INCONSISTENT    VALUE 'INCONSISTENT'.
002400     05  RC-CHECK-ACTION          PIC X(16).
002500     05  RC-PAID-AMOUNT           PIC S9(08)V99.
002600     05  RC-ARREARS-AMOUNT        PIC S9(08)V99.
002700     05  RC-ARREARS-STATUS        PIC X(12).
002800         88  RC-HAS-ARREARS            VALUE 'HAS-ARREARS '.
002900         88  RC-NO-ARREARS             VALUE 'NONE        '.
003000     05  FILLER                   PIC X(15).
003100
003200 01  RC-HEADING-1.
003300     05  FILLER            PIC X(01)   VALUE SPACES.
003400     05  FILLER            PIC X(30)   VALUE
003500              'PARKSUITE FEE-VERIFY / GROUND-'.
003600     05  FILLER            PIC X(30)   VALUE
003700              'TRUTH RECONCILIATION REPORT  '.
003800     05  FILLER            PIC X(72)   VALUE SPACES.
003900
004000 01  RC-HEADING-2.
004100     05  FILLER            PIC X(01)   VALUE SPACES.
004200     05  FILLER            PIC X(12)   VALUE 'SCEN/ORDER  '.
004300     05  FILLER            PIC X(22)   VALUE
004400              'RULE-CODE             '.
004500     05  FILLER            PIC X(06)   VALUE 'VER   '.
004600     05  FILLER            PIC X(14)   VALUE 'EXPECTED      '.
004700     05  FILLER            PIC X(14)   VALUE 'BILLED        '.
004800     05  FILLER            PIC X(14)   VALUE 'RESULT        '.
004900     05  FILLER            PIC X(18)   VALUE 'ACTION            '.
005000     05  FILLER            PIC X(14)   VALUE 'ARREARS       '.
005100     05  FILLER            PIC X(14)   VALUE 'ARR-STATUS    '.
005200     05  FILLER            PIC X(04)   VALUE SPACES.
005300
005400 01  RC-DETAIL.
005500     05  FILLER            PIC X(01)   VALUE SPACES.
005600     05  RC-SCEN-DL        PIC X(12).
005700     05  FILLER            PIC X(02)   VALUE SPACES.
005800     05  RC-RULE-DL        PIC X(20).
005900     05  FILLER            PIC X(02)   VALUE SPACES.
006000     05  RC-VER-DL         PIC ZZZ9.
006100     05  FILLER            PIC X(02)   VALUE SPACES.
006200     05  RC-EXPECT-DL      PIC ZZ,ZZZ,ZZ9.99-.
006300     05  FILLER            PIC X(02)   VALUE SPACES.
006400     05  RC-BILLED-DL      PIC ZZ,ZZZ,ZZ9.99-.
006500     05  FILLER            PIC X(02)   VALUE SPACES.
006600     05  RC-RESULT-DL      PIC X(12).
006700     05  FILLER            PIC X(02)   VALUE SPACES.
006800     05  RC-ACTION-DL      PIC X(16).
006900     05  FILLER            PIC X(02)   VALUE SPACES.
007000     05  RC-ARREARS-DL     PIC ZZ,ZZZ,ZZ9.99-.
007100     05  FILLER            PIC X(02)   VALUE SPACES.
007200     05  RC-ARRSTAT-DL     PIC X(12).
007300     05  FILLER            PIC X(04)   VALUE SPACES.
007400
007500 01  RC-TOTALS-LINE.
007600     05  FILLER            PIC X(01)   VALUE SPACES.
007700     05  FILLER            PIC X(22)   VALUE
007800              'RECORDS PROCESSED    '.
007900     05  RC-PROC-CNT-TL    PIC ZZZ,ZZ9.
008000     05  FILLER            PIC X(03)   VALUE SPACES.
008100     05  FILLER            PIC X(12)   VALUE 'CONSISTENT  '.
008200     05  RC-CONS-CNT-TL    PIC ZZZ,ZZ9.
008300     05  FILLER            PIC X(03)   VALUE SPACES.
008400     05  FILLER            PIC X(14)   VALUE 'INCONSISTENT  '.
008500     05  RC-INCON-CNT-TL   PIC ZZZ,ZZ9.
008600     05  FILLER            PIC X(03)   VALUE SPACES.
008700     05  FILLER            PIC X(09)   VALUE 'REJECTED '.
008800     05  RC-REJ-CNT-TL     PIC ZZZ,ZZ9.
008900     05  FILLER            PIC X(38)  VALUE SPACES.
009000
009100 01  RC-TOTALS-LINE-2.
009200     05  FILLER            PIC X(01)   VALUE SPACES.
009300     05  FILLER            PIC X(22)   VALUE
009400              'TOTAL EXPECTED AMOUNT'.
009500     05  RC-EXP-AMT-TL     PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
009600     05  FILLER            PIC X(03)   VALUE SPACES.
009700     05  FILLER            PIC X(18)   VALUE 'TOTAL ARREARS AMT '.
009800     05  RC-ARR-AMT-TL     PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
009900     05  FILLER            PIC X(59)  VALUE SPACES.
