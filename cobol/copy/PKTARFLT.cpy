000100*****************************************************************
000200*  PKTARFLT - TARIFF FILE INPUT RECORD (FLATTENED)
000300*  USED BY: PKFEEVER, PKSCNRUN  (LOAD ROUTINES ONLY)
000400*  ONE LINE PER (RULE-CODE, VERSION-NO, SEGMENT INDEX). SORTED
000500*  ON THE TARIFF-FILE BY RULE-CODE, VERSION-NO, SEGMENT INDEX.
000600*  A VERSION WITH SEG-COUNT OF N PRODUCES N CONSECUTIVE LINES,
000700*  EACH REPEATING THE VERSION HEADER FIELDS - THIS IS THE SAME
000800*  FLATTENING THE OLD RATE-CARD EXTRACT USED BEFORE THE PRICING
000900*  ENGINE WAS REWRITTEN AS A CALLED SUBROUTINE.
001000*****************************************************************
001100*  CHANGE LOG
001200*  DATE      BY   TICKET     DESCRIPTION
001300*  --------  ---  ---------  --------------------------------
001400*  06/22/92  RRT  PK-0002    ORIGINAL FLATTENED RATE-CARD LINE
001500*  04/09/95  LKM  PK-0071    ADDED TIERED-SEGMENT TIER TABLE
001600*  11/30/98  DCW  PK-Y2K02   CCYY EXPANSION OF EFF-FROM/EFF-TO
001700*****************************************************************
001800 01  TF-TARIFF-FILE-LINE.
001900     05  TF-RULE-CODE            PIC X(20).
002000     05  TF-RULE-NAME            PIC X(40).
002100     05  TF-RULE-STATUS          PIC X(08).
002200         88  TF-RULE-ENABLED           VALUE 'ENABLED '.
002300         88  TF-RULE-DISABLED          VALUE 'DISABLED'.
002400     05  TF-CITY-CODE            PIC X(06).
002500     05  TF-LOT-CODE             PIC X(12).
002600     05  TF-VERSION-NO           PIC 9(04).
002700     05  TF-EFF-FROM              PIC X(14).
002800     05  TF-EFF-FROM-NUM    REDEFINES TF-EFF-FROM.
002900         10  TF-EFF-FROM-CCYYMMDD PIC 9(08).
003000         10  TF-EFF-FROM-HHMMSS   PIC 9(06).
003100     05  TF-EFF-TO                PIC X(14).
003200     05  TF-EFF-TO-NUM      REDEFINES TF-EFF-TO.
003300         10  TF-EFF-TO-CCYYMMDD   PIC 9(08).
003400         10  TF-EFF-TO-HHMMSS     PIC 9(06).
003500     05  TF-PRIORITY              PIC 9(04).
003600     05  TF-SEG-COUNT             PIC 9(02).
003700     05  TF-SEG-INDEX             PIC 9(02).
003800     05  TF-SEG-NAME              PIC X(24).
003900     05  TF-SEG-TYPE              PIC X(08).
004000         88  TF-SEG-IS-PERIODIC        VALUE 'PERIODIC'.
004100         88  TF-SEG-IS-TIERED          VALUE 'TIERED  '.
004200         88  TF-SEG-IS-FREE            VALUE 'FREE    '.
004300     05  TF-WIN-START-HHMM        PIC 9(04).
004400     05  TF-WIN-END-HHMM          PIC 9(04).
004500     05  TF-WIN-PRESENT           PIC X(01).
004600         88  TF-WINDOW-DEFINED         VALUE 'Y'.
004700     05  TF-WEEKDAY-MASK          PIC X(07).
004800     05  TF-UNIT-MINUTES          PIC 9(04).
004900     05  TF-UNIT-PRICE            PIC S9(05)V99.
005000     05  TF-FREE-MINUTES          PIC 9(04).
005100     05  TF-MAX-CHARGE            PIC S9(05)V99.
005200     05  TF-CAP-PRESENT           PIC X(01).
005300         88  TF-CAP-DEFINED            VALUE 'Y'.
005400     05  TF-TIER-COUNT            PIC 9(02).
005500     05  TF-TIER-TABLE OCCURS 5 TIMES.
005600         10  TF-TIER-START-MIN    PIC 9(05).
005700         10  TF-TIER-END-MIN      PIC 9(05).
005800         10  TF-TIER-UNIT-PRICE   PIC S9(05)V99.
005900     05  FILLER                   PIC X(10).
