000100*****************************************************************
000200*  PKORDREC - PARKING ORDER RECORD
000300*  USED BY: PKORDPST, PKARLIST, PKFEEVER, PKSCNRUN
000400*  ONE RECORD PER VEHICLE ENTRY/EXIT EVENT ON A PARKING LOT.
000500*  CARRIED ON ORDER-IN-FILE (PRE-ARREARS) AND ON THE ORDER
000600*  MASTER FILE (POST-ARREARS, WRITTEN BY PKORDPST/PKSCNRUN,
000700*  READ BY PKARLIST AND PKFEEVER).
000800*****************************************************************
000900*  CHANGE LOG
001000*  DATE      BY   TICKET     DESCRIPTION
001100*  --------  ---  ---------  --------------------------------
001200*  03/11/91  RRT  PK-0001    ORIGINAL LAYOUT FOR ORDER MASTER
001300*  09/02/93  LKM  PK-0044    ADDED RULE-VERSION-NO FIELD
001400*  02/17/99  DCW  PK-Y2K01   EXPANDED ENTRY/EXIT TIME TO CCYY
001500*****************************************************************
001600 01  OR-PARKING-ORDER-RECORD.
001700     05  OR-ORDER-NO             PIC X(16).
001800     05  OR-PLATE-NO             PIC X(12).
001900     05  OR-CITY-CODE            PIC X(06).
002000     05  OR-LOT-CODE             PIC X(12).
002100     05  OR-RULE-CODE            PIC X(20).
002200     05  OR-RULE-VERSION-NO      PIC 9(04).
002300     05  OR-ENTRY-TIME           PIC X(14).
002400     05  OR-ENTRY-TIME-NUM  REDEFINES OR-ENTRY-TIME.
002500         10  OR-ENTRY-CCYYMMDD   PIC 9(08).
002600         10  OR-ENTRY-HHMMSS     PIC 9(06).
002700     05  OR-EXIT-TIME            PIC X(14).
002800     05  OR-EXIT-TIME-NUM   REDEFINES OR-EXIT-TIME.
002900         10  OR-EXIT-CCYYMMDD    PIC 9(08).
003000         10  OR-EXIT-HHMMSS      PIC 9(06).
003100     05  OR-TOTAL-AMOUNT         PIC S9(08)V99.
003200     05  OR-PAID-AMOUNT          PIC S9(08)V99.
003300     05  OR-ARREARS-AMOUNT       PIC S9(08)V99.
003400     05  OR-ORDER-STATUS         PIC X(08).
003500         88  OR-STATUS-UNPAID          VALUE 'UNPAID  '.
003600         88  OR-STATUS-PAID            VALUE 'PAID    '.
003700     05  FILLER                  PIC X(20).
