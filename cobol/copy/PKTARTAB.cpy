000100*****************************************************************
000200*  PKTARTAB - IN-MEMORY TARIFF RULE/VERSION/SEGMENT TABLE
000300*  USED BY: PKFEEVER, PKSCNRUN (BUILT FROM TF-TARIFF-FILE-LINE),
000400*           PKVEROVL AND PKFEESIM (RECEIVED VIA LINKAGE)
000500*  HOLDS ALL VERSIONS LOADED FOR ONE RULE-CODE AT A TIME, PLUS
000600*  EACH VERSION'S FEE-SEGMENT AND TIER PAYLOAD, SO PKVEROVL CAN
000700*  SEARCH FOR THE VERSION IN FORCE AND PKFEESIM CAN WALK THE
000800*  WINNING VERSION'S SEGMENTS WITHOUT RE-READING TARIFF-FILE.
000900*  MAXIMA (20 VERSIONS/RULE, 10 SEGMENTS/VERSION, 5 TIERS/
001000*  SEGMENT) COVER THE LARGEST RATE CARD ON FILE - RAISE THE
001100*  OCCURS AND THE MATCHING -MAX 77-LEVELS TOGETHER IF THAT EVER
001200*  CHANGES.
001300*****************************************************************
001400*  CHANGE LOG
001500*  DATE      BY   TICKET     DESCRIPTION
001600*  --------  ---  ---------  --------------------------------
001700*  06/22/92  RRT  PK-0002    ORIGINAL RATE-CARD SEARCH TABLE
001800*  04/09/95  LKM  PK-0071    ADDED TIERED-SEGMENT TIER TABLE
001900*  08/14/97  LKM  PK-0093    RAISED SEGMENT MAX FROM 6 TO 10
002000*****************************************************************
002100 01  TT-TARIFF-TABLE.
002200     05  TT-VERSION-COUNT         PIC 9(04) COMP.
002300     05  TT-VERSION-ENTRY OCCURS 20 TIMES INDEXED BY TT-VX.
002400         10  TT-RULE-CODE         PIC X(20).
002500         10  TT-VERSION-NO        PIC 9(04).
002600         10  TT-EFF-FROM          PIC X(14).
002700         10  TT-EFF-TO            PIC X(14).
002800         10  TT-PRIORITY          PIC 9(04).
002900         10  TT-SEG-COUNT         PIC 9(02).
003000         10  TT-SEGMENT-ENTRY OCCURS 10 TIMES INDEXED BY TT-SX.
003100             15  TT-SEG-NAME          PIC X(24).
003200             15  TT-SEG-TYPE          PIC X(08).
003300                 88  TT-SEG-IS-PERIODIC    VALUE 'PERIODIC'.
003400                 88  TT-SEG-IS-TIERED      VALUE 'TIERED  '.
003500                 88  TT-SEG-IS-FREE        VALUE 'FREE    '.
003600             15  TT-WIN-START-HHMM    PIC 9(04).
003700             15  TT-WIN-END-HHMM      PIC 9(04).
003800             15  TT-WIN-PRESENT       PIC X(01).
003900                 88  TT-WINDOW-DEFINED     VALUE 'Y'.
004000             15  TT-WEEKDAY-MASK      PIC X(07).
004100             15  TT-UNIT-MINUTES      PIC 9(04).
004200             15  TT-UNIT-PRICE        PIC S9(05)V99.
004300             15  TT-FREE-MINUTES      PIC 9(04).
004400             15  TT-MAX-CHARGE        PIC S9(05)V99.
004500             15  TT-CAP-PRESENT       PIC X(01).
004600                 88  TT-CAP-DEFINED        VALUE 'Y'.
004700             15  TT-TIER-COUNT        PIC 9(02).
004800             15  TT-TIER-ENTRY OCCURS 5 TIMES INDEXED BY TT-TX.
004900                 20  TT-TIER-START-MIN    PIC 9(05).
005000                 20  TT-TIER-END-MIN      PIC 9(05).
005100                 20  TT-TIER-UNIT-PRICE   PIC S9(05)V99.
005200             15  FILLER               PIC X(08).
005300         10  FILLER                PIC X(08).
005400     05  FILLER                    PIC X(08).
