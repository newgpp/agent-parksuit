000100*****************************************************************
000200*  PKSIMRES - FEE SIMULATION RESULT (LINKAGE FOR PKFEESIM)
000300*  USED BY: PKFEESIM (SET), PKFEEVER AND PKSCNRUN (READ, THEN
000400*  MOVED INTO THE PKRECON DETAIL LINE).
000500*  ONE ENTRY PER MATCHED SEGMENT (SEGMENT PAYLOAD ORDER), UP TO
000600*  THE SAME 10-SEGMENT MAXIMUM AS PKTARTAB.
000700*****************************************************************
000800*  CHANGE LOG
000900*  DATE      BY   TICKET     DESCRIPTION
001000*  --------  ---  ---------  --------------------------------
001100*  07/02/92  RRT  PK-0003    ORIGINAL SIMULATION RESULT AREA
001200*  08/14/97  LKM  PK-0093    RAISED BREAKDOWN MAX FROM 6 TO 10
001300*****************************************************************
001400 01  SR-SIMULATION-RESULT.
001500     05  SR-DURATION-MINUTES      PIC 9(07) COMP-3.
001600     05  SR-TOTAL-AMOUNT          PIC S9(08)V99.
001700     05  SR-BREAKDOWN-COUNT       PIC 9(02) COMP.
001800     05  SR-BREAKDOWN-ENTRY OCCURS 10 TIMES INDEXED BY SR-BX.
001900         10  SR-SEG-NAME          PIC X(24).
002000         10  SR-SEG-TYPE          PIC X(08).
002100         10  SR-MINUTES           PIC 9(07) COMP-3.
002200         10  SR-AMOUNT            PIC S9(08)V99.
002300         10  SR-FREE-MINUTES      PIC 9(04).
002400         10  SR-CAPPED            PIC X(01).
002500             88  SR-SEGMENT-CAPPED     VALUE 'Y'.
002600         10  FILLER               PIC X(06).
002700     05  FILLER                   PIC X(08).
