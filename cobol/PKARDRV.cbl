000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKARDRV.
000300 AUTHOR.        R R TRUAX.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  07/02/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKARDRV - ARREARS DERIVATION SUBROUTINE
001100*
001200*  COMPUTES ARREARS-AMOUNT = MAX(0, TOTAL-AMOUNT - PAID-AMOUNT)
001300*  AND THE DEPENDENT ORDER-STATUS (UNPAID/PAID) AND ARREARS-
001400*  STATUS (HAS-ARREARS/NONE) FLAGS.  PULLED OUT AS A SEPARATE
001500*  CSECT SO THE ORDER-POSTING BATCH (PKORDPST) AND THE SCENARIO
001600*  GROUND-TRUTH BATCH (PKSCNRUN) CANNOT DRIFT APART ON THE
001700*  ARREARS FORMULA THE WAY THE OLD IN-LINE COPIES DID BACK
001800*  WHEN EACH JOB COMPUTED IT SEPARATELY.
001900*
002000*  LINKAGE:
002100*    01 LK-TOTAL-AMOUNT      (PASSED, NOT CHANGED)
002200*    02 LK-PAID-AMOUNT       (PASSED, NOT CHANGED)
002300*    03 LK-ARREARS-AMOUNT    (RETURNED)
002400*    04 LK-ORDER-STATUS      (RETURNED - UNPAID / PAID)
002500*    05 LK-ARREARS-STATUS    (RETURNED - HAS-ARREARS / NONE)
002600*****************************************************************
002700*  CHANGE LOG
002800*  DATE      BY   TICKET     DESCRIPTION
002900*  --------  ---  ---------  --------------------------------
003000*  07/02/92  RRT  PK-0004    ORIGINAL ARREARS FORMULA SUBROUTINE
003100*  09/02/93  LKM  PK-0044    SPLIT OFF ORDER-STATUS SETTING
003200*  05/19/96  LKM  PK-0082    ADDED ARREARS-STATUS FOR U6 REUSE
003300*  02/17/99  DCW  PK-Y2K01   Y2K SWEEP - NO DATE FIELDS HELD HERE,
003400*                            REVIEWED AND SIGNED OFF ONLY
003410*  06/03/01  PJH  PK-0118    CONFIRMED HALF-UP ON WS-ARREARS-WORK
003420*                            MATCHES BILLING RECON, NO CODE CHG
003430*  11/14/04  PJH  PK-0166    ADDED REDEFINES FOR ABEND DUMP READS
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-390.
004000 OBJECT-COMPUTER.  IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500
004600 WORKING-STORAGE SECTION.
004700
004800 01  WS-PROGRAM-STATUS         PIC X(30)  VALUE SPACES.
004900
005000 01  WS-WORK-AREA.
005100     05  WS-ARREARS-WORK       PIC S9(08)V99 COMP-3 VALUE +0.
005200     05  WS-ARREARS-WORK-X REDEFINES WS-ARREARS-WORK PIC X(06).
005300     05  WS-ZERO-TEST-SW       PIC X(03)     VALUE SPACES.
005400         88  WS-RESULT-IS-ZERO-OR-LESS   VALUE 'YES'.
005500         88  WS-RESULT-IS-POSITIVE       VALUE 'NO '.
005550     05  FILLER                PIC X(04)     VALUE SPACES.
005600
005700 LINKAGE SECTION.
005800
005900 01  LK-TOTAL-AMOUNT           PIC S9(08)V99.
006000 01  LK-TOTAL-AMOUNT-X   REDEFINES LK-TOTAL-AMOUNT   PIC X(10).
006100 01  LK-PAID-AMOUNT            PIC S9(08)V99.
006200 01  LK-PAID-AMOUNT-X    REDEFINES LK-PAID-AMOUNT    PIC X(10).
006300 01  LK-ARREARS-AMOUNT         PIC S9(08)V99.
006400 01  LK-ORDER-STATUS           PIC X(08).
006500     88  LK-ORDER-IS-UNPAID        VALUE 'UNPAID  '.
006600     88  LK-ORDER-IS-PAID          VALUE 'PAID    '.
006700 01  LK-ARREARS-STATUS         PIC X(12).
006800     88  LK-ARREARS-EXIST          VALUE 'HAS-ARREARS '.
006900     88  LK-ARREARS-NONE           VALUE 'NONE        '.
007000
007100 PROCEDURE DIVISION USING LK-TOTAL-AMOUNT
007200                          LK-PAID-AMOUNT
007300                          LK-ARREARS-AMOUNT
007400                          LK-ORDER-STATUS
007500                          LK-ARREARS-STATUS.
007600
007700 000-MAIN.
007800
007900     MOVE 'PKARDRV COMPUTING ARREARS' TO WS-PROGRAM-STATUS.
008000     COMPUTE WS-ARREARS-WORK = LK-TOTAL-AMOUNT - LK-PAID-AMOUNT.
008100     IF WS-ARREARS-WORK IS GREATER THAN ZERO
008200         SET WS-RESULT-IS-POSITIVE TO TRUE
008300     ELSE
008400         SET WS-RESULT-IS-ZERO-OR-LESS TO TRUE.
008500
008600     IF WS-RESULT-IS-POSITIVE
008700         MOVE WS-ARREARS-WORK TO LK-ARREARS-AMOUNT
008800         MOVE 'UNPAID  '        TO LK-ORDER-STATUS
008900         MOVE 'HAS-ARREARS '    TO LK-ARREARS-STATUS
009000     ELSE
009100         MOVE ZERO               TO LK-ARREARS-AMOUNT
009200         MOVE 'PAID    '         TO LK-ORDER-STATUS
009300         MOVE 'NONE        '     TO LK-ARREARS-STATUS.
009400
009500     MOVE 'PKARDRV COMPLETE' TO WS-PROGRAM-STATUS.
009600     GOBACK.
