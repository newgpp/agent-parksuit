000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKFEESIM.
000300 AUTHOR.        R R TRUAX.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  07/02/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKFEESIM - PARKING FEE SIMULATION ENGINE
001100*
001200*  GIVEN ONE TARIFF VERSION'S FEE-SEGMENT/TIER PAYLOAD (LK-VER-
001300*  SION-INDEX POINTS AT THE WINNING ENTRY IN TT-TARIFF-TABLE,
001400*  AS HANDED BACK BY PKVEROVL) AND AN ENTRY-TIME/EXIT-TIME PAIR,
001500*  WALKS THE STAY ONE CALENDAR DAY AT A TIME AND CHARGES EACH
001600*  DAY'S MINUTES TO THE FIRST FEE SEGMENT THAT CLAIMS THEM
001700*  (WEEKDAY MASK AND TIME WINDOW, IN PAYLOAD ORDER).  FREE-MINUTE
001800*  POOLS AND THE STICKY PER-DAY CHARGE CAP ARE TRACKED PER
001900*  SEGMENT ACROSS THE WHOLE
002000*  STAY, NOT RESET UNTIL THE STAY ENDS - TIER OFFSETS INSIDE A
002100*  TIERED SEGMENT DO RESET EACH DAY.
002200*
002300*  THE MINUTE CLOCK IS ADVANCED BY HAND, ONE MINUTE AT A TIME -
002400*  THERE IS NO DATE-INTRINSIC SUPPORT ON THIS COMPILER, SO DAY,
002500*  MONTH AND LEAP-YEAR ROLLOVER AND THE ISO WEEKDAY NUMBER (1=
002600*  MONDAY ... 7=SUNDAY) ARE ALL WORKED OUT IN 130/135/400 BELOW.
002700*  EXIT-TIME NOT AFTER ENTRY-TIME YIELDS A ZERO-EVERYTHING RESULT.
002800*****************************************************************
002900*  CHANGE LOG
003000*  DATE      BY   TICKET     DESCRIPTION
003100*  --------  ---  ---------  --------------------------------
003200*  07/02/92  RRT  PK-0003    ORIGINAL SIMULATION ENGINE - PERIODIC
003300*                            AND FREE SEGMENTS ONLY
003400*  04/09/95  LKM  PK-0071    ADDED TIERED-SEGMENT PRICING AND THE
003500*                            PER-DAY STICKY CHARGE CAP
003600*  08/14/97  LKM  PK-0093    RAISED SEGMENT/TIER MAXIMA TO MATCH
003700*                            PKTARTAB (10 SEGMENTS, 5 TIERS EACH)
003800*  02/17/99  DCW  PK-Y2K01   REPLACED BORROWED DATE SERVICE WITH
003900*                            IN-LINE ZELLER CALENDAR MATH BELOW,
004000*                            VERIFIED ACROSS THE 1999/2000 AND THE
004100*                            2000 LEAP-DAY ROLLOVERS
004200*  07/22/00  PJH  PK-0102    FREE-MINUTE POOL NOW CARRIES ACROSS
004300*                            DAY BOUNDARIES INSTEAD OF RESETTING
004400*                            DAILY, PER REVISED RATE-CARD POLICY
004500*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-390.
005000 OBJECT-COMPUTER.  IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
005900
006000 01  WS-BOUNDS-WORK.
006100     05  WS-VX                     PIC 9(04) COMP  VALUE ZERO.
006200     05  WS-EXIT-YMDHM             PIC 9(12)  VALUE ZERO.
006300     05  FILLER                    PIC X(04)  VALUE SPACES.
006400
006500 01  WS-EMPTY-INTERVAL-SW          PIC X(03)  VALUE SPACES.
006600     88  WS-INTERVAL-EMPTY              VALUE 'YES'.
006700     88  WS-INTERVAL-NOT-EMPTY          VALUE 'NO '.
006800
006900*  THE MINUTE CLOCK.  WS-CLOCK-YMDHM REDEFINES THE FIVE NUMBERED
007000*  FIELDS AS ONE 12-DIGIT CCYYMMDDHHMM COMPARE KEY;
007100*  WS-CLOCK-DATE-ONLY REDEFINES THE SAME BYTES AS AN 8-DIGIT
007200*  CALENDAR DATE FOR DAY-CHANGE DETECTION AND TABLE BUCKETING.
007300
007400 01  WS-CLOCK-GROUP.
007500     05  WS-CLK-CCYY               PIC 9(04)  VALUE ZERO.
007600     05  WS-CLK-MM                 PIC 9(02)  VALUE ZERO.
007700     05  WS-CLK-DD                 PIC 9(02)  VALUE ZERO.
007800     05  WS-CLK-HH                 PIC 9(02)  VALUE ZERO.
007900     05  WS-CLK-MI                 PIC 9(02)  VALUE ZERO.
008000     05  FILLER                    PIC X(02)  VALUE SPACES.
008100
008200 01  WS-CLOCK-YMDHM REDEFINES WS-CLOCK-GROUP
008300                                   PIC 9(12).
008400
008500 01  WS-CLOCK-DATE-ONLY REDEFINES WS-CLOCK-GROUP.
008600     05  WS-CLOCK-CCYYMMDD         PIC 9(08).
008700     05  FILLER                    PIC X(06).
008800
008900 01  WS-DURATION-WORK.
009000     05  WS-DURATION-COUNTER       PIC 9(07) COMP-3  VALUE ZERO.
009100     05  WS-CLK-WEEKDAY            PIC 9(01) COMP     VALUE ZERO.
009200     05  WS-CLK-MOD                PIC 9(04) COMP     VALUE ZERO.
009300     05  WS-DAY-PENDING-SW         PIC X(03)          VALUE 'NO '.
009400         88  WS-DAY-IS-PENDING          VALUE 'YES'.
009500         88  WS-DAY-NOT-PENDING          VALUE 'NO '.
009600     05  WS-DAY-CHANGED-SW         PIC X(03)          VALUE 'NO '.
009700         88  WS-DAY-HAS-CHANGED          VALUE 'YES'.
009800         88  WS-DAY-NOT-CHANGED          VALUE 'NO '.
009900     05  FILLER                    PIC X(06)  VALUE SPACES.
010000
010100 01  WS-MATCH-WORK.
010200     05  WS-MATCHED-SX             PIC 9(02) COMP  VALUE ZERO.
010300     05  WS-FOUND-SW               PIC X(03)       VALUE SPACES.
010400         88  WS-MATCH-FOUND             VALUE 'YES'.
010500         88  WS-MATCH-NOT-FOUND         VALUE 'NO '.
010600     05  FILLER                    PIC X(04)       VALUE SPACES.
010700
010800*  ZELLER'S CONGRUENCE WORK AREA - SEE PARAGRAPH 400.  700 IS
010900*  ADDED TO WS-Z-TERM1 BEFORE THE MOD-7 STEP SO THE INTERMEDIATE
011000*  VALUE NEVER GOES NEGATIVE (A PLAIN DIVIDE ON THIS COMPILER
011100*  TRUNCATES, IT WILL NOT MOD A NEGATIVE DIVIDEND AS NEEDED HERE).
011200
011300 01  WS-ZELLER-WORK.
011400     05  WS-Z-Q                    PIC 9(02) COMP  VALUE ZERO.
011500     05  WS-Z-M                    PIC 9(02) COMP  VALUE ZERO.
011600     05  WS-Z-Y                    PIC 9(04) COMP  VALUE ZERO.
011700     05  WS-Z-K                    PIC 9(02) COMP  VALUE ZERO.
011800     05  WS-Z-J                    PIC 9(02) COMP  VALUE ZERO.
011900     05  WS-Z-A                    PIC 9(04) COMP  VALUE ZERO.
012000     05  WS-Z-A-DIV5                PIC 9(04) COMP  VALUE ZERO.
012100     05  WS-Z-K-DIV4                PIC 9(02) COMP  VALUE ZERO.
012200     05  WS-Z-J-DIV4                PIC 9(02) COMP  VALUE ZERO.
012300     05  WS-Z-TERM1                 PIC 9(04) COMP  VALUE ZERO.
012400     05  WS-Z-REM                   PIC 9(04) COMP  VALUE ZERO.
012500     05  WS-Z-H                     PIC 9(02) COMP  VALUE ZERO.
012600     05  WS-Z-ISO-TEMP              PIC 9(02) COMP  VALUE ZERO.
012700     05  FILLER                     PIC X(04)       VALUE SPACES.
012800
012900 01  WS-LEAP-WORK.
013000     05  WS-LEAP-QUOT               PIC 9(04) COMP  VALUE ZERO.
013100     05  WS-LEAP-REM4                PIC 9(04) COMP  VALUE ZERO.
013200     05  WS-LEAP-REM100               PIC 9(04) COMP  VALUE ZERO.
013300     05  WS-LEAP-REM400               PIC 9(04) COMP  VALUE ZERO.
013400     05  WS-LEAP-SW                 PIC X(03)       VALUE SPACES.
013500         88  WS-YEAR-IS-LEAP             VALUE 'YES'.
013600         88  WS-YEAR-NOT-LEAP             VALUE 'NO '.
013700     05  FILLER                     PIC X(04)       VALUE SPACES.
013800
013900*  MONTH-LENGTH TABLE, NON-LEAP YEAR - FEBRUARY IS ADJUSTED IN
014000*  135-ADVANCE-CLOCK-ONE-DAY WHEN WS-YEAR-IS-LEAP.
014100
014200 01  WS-MONTH-LENGTHS.
014300     05  FILLER                    PIC 9(02)  VALUE 31.
014400     05  FILLER                    PIC 9(02)  VALUE 28.
014500     05  FILLER                    PIC 9(02)  VALUE 31.
014600     05  FILLER                    PIC 9(02)  VALUE 30.
014700     05  FILLER                    PIC 9(02)  VALUE 31.
014800     05  FILLER                    PIC 9(02)  VALUE 30.
014900     05  FILLER                    PIC 9(02)  VALUE 31.
015000     05  FILLER                    PIC 9(02)  VALUE 31.
015100     05  FILLER                    PIC 9(02)  VALUE 30.
015200     05  FILLER                    PIC 9(02)  VALUE 31.
015300     05  FILLER                    PIC 9(02)  VALUE 30.
015400     05  FILLER                    PIC 9(02)  VALUE 31.
015500
015600 01  WS-MONTH-LENGTH-TABLE REDEFINES WS-MONTH-LENGTHS.
015700     05  WS-MONTH-LEN              PIC 9(02)  OCCURS 12 TIMES
015800                                   INDEXED BY WS-MX.
015900
016000 01  WS-MONTH-LEN-WORK             PIC 9(02) COMP  VALUE ZERO.
016100
016200*  PER-SEGMENT ACCUMULATORS - CARRIED ACROSS THE WHOLE STAY.
016300
016400 01  WS-SEG-WORK.
016500     05  WS-SEG-ENTRY OCCURS 10 TIMES INDEXED BY WS-SX.
016600         10  WS-SEG-TOTAL-MINUTES  PIC 9(07) COMP-3  VALUE ZERO.
016700         10  WS-SEG-TOTAL-AMOUNT   PIC S9(08)V99     VALUE ZERO.
016800         10  WS-SEG-DAY-MINUTES    PIC 9(07) COMP-3  VALUE ZERO.
016900         10  WS-SEG-FREE-REMAINING PIC 9(04)         VALUE ZERO.
017000         10  WS-SEG-CAPPED-SW      PIC X(01)         VALUE 'N'.
017100             88  WS-SEG-IS-CAPPED       VALUE 'Y'.
017200         10  FILLER                PIC X(06)  VALUE SPACES.
017300     05  FILLER                    PIC X(08)  VALUE SPACES.
017400
017500*  ONE DAY'S PRICING WORK - REUSED FOR EVERY SEGMENT, EVERY DAY.
017600
017700 01  WS-DAY-PRICE-WORK.
017800     05  WS-DAY-CHARGEABLE         PIC 9(07) COMP-3  VALUE ZERO.
017900     05  WS-DAY-UNITS              PIC 9(05) COMP  VALUE ZERO.
018000     05  WS-DAY-AMOUNT             PIC S9(08)V99   VALUE ZERO.
018100     05  WS-UNIT-OFFSET            PIC 9(07) COMP  VALUE ZERO.
018200     05  WS-UNIT-INDEX             PIC 9(05) COMP  VALUE ZERO.
018300     05  WS-TIER-PRICE             PIC S9(05)V99   VALUE ZERO.
018400     05  WS-TIER-MATCHED-SW        PIC X(03)  VALUE SPACES.
018500         88  WS-TIER-WAS-MATCHED       VALUE 'YES'.
018600         88  WS-TIER-NOT-MATCHED       VALUE 'NO '.
018700     05  WS-OPEN-ENDED-TIER-STAMP  PIC 9(05)  VALUE ALL '9'.
018800     05  FILLER                    PIC X(06)  VALUE SPACES.
018900
019000 01  WS-BREAKDOWN-WORK.
019100     05  WS-RUNNING-TOTAL          PIC S9(08)V99  VALUE ZERO.
019200     05  FILLER                    PIC X(08)      VALUE SPACES.
019300
019400 LINKAGE SECTION.
019500
019600 01  LK-VERSION-INDEX              PIC 9(04) COMP.
019700 01  LK-ENTRY-TIME                 PIC X(14).
019800 01  LK-EXIT-TIME                  PIC X(14).
019900
020000 COPY PKTARTAB.
020100
020200 COPY PKSIMRES.
020300
020400 PROCEDURE DIVISION USING LK-VERSION-INDEX
020500                          LK-ENTRY-TIME
020600                          LK-EXIT-TIME
020700                          TT-TARIFF-TABLE
020800                          SR-SIMULATION-RESULT.
020900
021000 000-MAIN.
021100
021200     MOVE 'PKFEESIM STARTED' TO WS-PROGRAM-STATUS.
021300     MOVE LK-VERSION-INDEX TO WS-VX.
021400     PERFORM 010-INITIALIZE-RESULT
021500         THRU 010-INITIALIZE-RESULT-EXIT.
021600     IF LK-EXIT-TIME IS GREATER THAN LK-ENTRY-TIME
021700         SET WS-INTERVAL-NOT-EMPTY TO TRUE
021800     ELSE
021900         SET WS-INTERVAL-EMPTY TO TRUE.
022000     IF WS-INTERVAL-NOT-EMPTY
022100         PERFORM 020-INITIALIZE-SEGMENTS
022200             THRU 020-INITIALIZE-SEGMENTS-EXIT
022300         PERFORM 030-INITIALIZE-CLOCK
022400             THRU 030-INITIALIZE-CLOCK-EXIT
022500         PERFORM 100-BUILD-DAY-MINUTES
022600             THRU 100-BUILD-DAY-MINUTES-EXIT
022700         PERFORM 300-BUILD-BREAKDOWN
022800             THRU 300-BUILD-BREAKDOWN-EXIT.
022900     MOVE 'PKFEESIM COMPLETE' TO WS-PROGRAM-STATUS.
023000     GOBACK.
023100
023200
023300 010-INITIALIZE-RESULT.
023400
023500     MOVE ZERO TO SR-DURATION-MINUTES
023600                  SR-TOTAL-AMOUNT
023700                  SR-BREAKDOWN-COUNT
023800                  WS-DURATION-COUNTER.
023900
024000 010-INITIALIZE-RESULT-EXIT.
024100     EXIT.
024200
024300
024400 020-INITIALIZE-SEGMENTS.
024500
024600     PERFORM 025-INIT-ONE-SEGMENT THRU 025-INIT-ONE-SEGMENT-EXIT
024700         VARYING WS-SX FROM 1 BY 1
024800         UNTIL WS-SX IS GREATER THAN TT-SEG-COUNT (WS-VX).
024900
025000 020-INITIALIZE-SEGMENTS-EXIT.
025100     EXIT.
025200
025300
025400 025-INIT-ONE-SEGMENT.
025500
025600     MOVE ZERO TO WS-SEG-TOTAL-MINUTES (WS-SX)
025700                  WS-SEG-TOTAL-AMOUNT (WS-SX)
025800                  WS-SEG-DAY-MINUTES (WS-SX).
025900     MOVE TT-FREE-MINUTES (WS-VX WS-SX)
026000         TO WS-SEG-FREE-REMAINING (WS-SX).
026100     MOVE 'N' TO WS-SEG-CAPPED-SW (WS-SX).
026200
026300 025-INIT-ONE-SEGMENT-EXIT.
026400     EXIT.
026500
026600
026700 030-INITIALIZE-CLOCK.
026800
026900     MOVE LK-ENTRY-TIME (1:4)  TO WS-CLK-CCYY.
027000     MOVE LK-ENTRY-TIME (5:2)  TO WS-CLK-MM.
027100     MOVE LK-ENTRY-TIME (7:2)  TO WS-CLK-DD.
027200     MOVE LK-ENTRY-TIME (9:2)  TO WS-CLK-HH.
027300     MOVE LK-ENTRY-TIME (11:2) TO WS-CLK-MI.
027400     MOVE LK-EXIT-TIME (1:12)  TO WS-EXIT-YMDHM.
027500     PERFORM 400-COMPUTE-WEEKDAY THRU 400-COMPUTE-WEEKDAY-EXIT.
027600     SET WS-DAY-NOT-PENDING TO TRUE.
027700
027800 030-INITIALIZE-CLOCK-EXIT.
027900     EXIT.
028000
028100
028200 100-BUILD-DAY-MINUTES.
028300
028400     PERFORM 110-PROCESS-ONE-MINUTE
028500         THRU 110-PROCESS-ONE-MINUTE-EXIT
028600         UNTIL WS-CLOCK-YMDHM IS NOT LESS THAN WS-EXIT-YMDHM.
028700     IF WS-DAY-IS-PENDING
028800         PERFORM 200-PRICE-SEGMENTS THRU 200-PRICE-SEGMENTS-EXIT.
028900
029000 100-BUILD-DAY-MINUTES-EXIT.
029100     EXIT.
029200
029300
029400 110-PROCESS-ONE-MINUTE.
029500
029600     COMPUTE WS-CLK-MOD = (WS-CLK-HH * 60) + WS-CLK-MI.
029700     PERFORM 120-FIND-MATCHING-SEGMENT
029800         THRU 120-FIND-MATCHING-SEGMENT-EXIT.
029900     IF WS-MATCH-FOUND
030000         ADD 1 TO WS-SEG-DAY-MINUTES (WS-MATCHED-SX).
030100     ADD 1 TO WS-DURATION-COUNTER.
030200     SET WS-DAY-IS-PENDING TO TRUE.
030300     PERFORM 130-ADVANCE-CLOCK-ONE-MINUTE
030400         THRU 130-ADVANCE-CLOCK-ONE-MINUTE-EXIT.
030500     IF WS-DAY-HAS-CHANGED
030600         PERFORM 200-PRICE-SEGMENTS THRU 200-PRICE-SEGMENTS-EXIT
030700         SET WS-DAY-NOT-PENDING TO TRUE.
030800
030900 110-PROCESS-ONE-MINUTE-EXIT.
031000     EXIT.
031100
031200
031300 120-FIND-MATCHING-SEGMENT.
031400
031500     SET WS-MATCH-NOT-FOUND TO TRUE.
031600     MOVE ZERO TO WS-MATCHED-SX.
031700     PERFORM 125-TEST-ONE-SEGMENT THRU 125-TEST-ONE-SEGMENT-EXIT
031800         VARYING WS-SX FROM 1 BY 1
031900         UNTIL WS-SX IS GREATER THAN TT-SEG-COUNT (WS-VX)
032000            OR WS-MATCH-FOUND.
032100
032200 120-FIND-MATCHING-SEGMENT-EXIT.
032300     EXIT.
032400
032500
032600 125-TEST-ONE-SEGMENT.
032700
032800     IF TT-WEEKDAY-MASK (WS-VX WS-SX) IS EQUAL TO SPACES
032900         PERFORM 126-TEST-WINDOW THRU 126-TEST-WINDOW-EXIT
033000     ELSE
033100         IF TT-WEEKDAY-MASK (WS-VX WS-SX)
033200                 (WS-CLK-WEEKDAY:1) IS EQUAL TO 'Y'
033300             PERFORM 126-TEST-WINDOW THRU 126-TEST-WINDOW-EXIT.
033400
033500 125-TEST-ONE-SEGMENT-EXIT.
033600     EXIT.
033700
033800
033900 126-TEST-WINDOW.
034000
034100     IF TT-WINDOW-DEFINED (WS-VX WS-SX)
034200         IF TT-WIN-START-HHMM (WS-VX WS-SX) IS LESS THAN
034300                 TT-WIN-END-HHMM (WS-VX WS-SX)
034400             IF WS-CLK-MOD IS NOT LESS THAN
034500                     TT-WIN-START-HHMM (WS-VX WS-SX)
034600                 AND WS-CLK-MOD IS LESS THAN
034700                     TT-WIN-END-HHMM (WS-VX WS-SX)
034800                 PERFORM 127-SET-MATCHED THRU 127-SET-MATCHED-EXIT
034900         ELSE
035000             IF TT-WIN-START-HHMM (WS-VX WS-SX) IS
035100                     GREATER THAN
035200                     TT-WIN-END-HHMM (WS-VX WS-SX)
035300                 IF WS-CLK-MOD IS NOT LESS THAN
035400                         TT-WIN-START-HHMM (WS-VX WS-SX)
035500                     OR WS-CLK-MOD IS LESS THAN
035600                         TT-WIN-END-HHMM (WS-VX WS-SX)
035700                     PERFORM 127-SET-MATCHED
035800                         THRU 127-SET-MATCHED-EXIT
035900             ELSE
036000                 PERFORM 127-SET-MATCHED THRU 127-SET-MATCHED-EXIT
036100     ELSE
036200         PERFORM 127-SET-MATCHED THRU 127-SET-MATCHED-EXIT.
036300
036400 126-TEST-WINDOW-EXIT.
036500     EXIT.
036600
036700
036800 127-SET-MATCHED.
036900
037000     SET WS-MATCH-FOUND TO TRUE.
037100     MOVE WS-SX TO WS-MATCHED-SX.
037200
037300 127-SET-MATCHED-EXIT.
037400     EXIT.
037500
037600
037700 130-ADVANCE-CLOCK-ONE-MINUTE.
037800
037900     SET WS-DAY-NOT-CHANGED TO TRUE.
038000     ADD 1 TO WS-CLK-MI.
038100     IF WS-CLK-MI IS GREATER THAN 59
038200         MOVE ZERO TO WS-CLK-MI
038300         ADD 1 TO WS-CLK-HH
038400         IF WS-CLK-HH IS GREATER THAN 23
038500             MOVE ZERO TO WS-CLK-HH
038600             PERFORM 135-ADVANCE-CLOCK-ONE-DAY
038700                 THRU 135-ADVANCE-CLOCK-ONE-DAY-EXIT
038800             SET WS-DAY-HAS-CHANGED TO TRUE.
038900
039000 130-ADVANCE-CLOCK-ONE-MINUTE-EXIT.
039100     EXIT.
039200
039300
039400 135-ADVANCE-CLOCK-ONE-DAY.
039500
039600     PERFORM 500-TEST-LEAP-YEAR THRU 500-TEST-LEAP-YEAR-EXIT.
039700     SET WS-MX TO WS-CLK-MM.
039800     IF WS-CLK-MM IS EQUAL TO 2 AND WS-YEAR-IS-LEAP
039900         MOVE 29 TO WS-MONTH-LEN-WORK
040000     ELSE
040100         MOVE WS-MONTH-LEN (WS-MX) TO WS-MONTH-LEN-WORK.
040200     ADD 1 TO WS-CLK-DD.
040300     IF WS-CLK-DD IS GREATER THAN WS-MONTH-LEN-WORK
040400         MOVE 1 TO WS-CLK-DD
040500         ADD 1 TO WS-CLK-MM
040600         IF WS-CLK-MM IS GREATER THAN 12
040700             MOVE 1 TO WS-CLK-MM
040800             ADD 1 TO WS-CLK-CCYY.
040900     PERFORM 400-COMPUTE-WEEKDAY THRU 400-COMPUTE-WEEKDAY-EXIT.
041000
041100 135-ADVANCE-CLOCK-ONE-DAY-EXIT.
041200     EXIT.
041300
041400
041500 200-PRICE-SEGMENTS.
041600
041700     PERFORM 205-PRICE-ONE-SEGMENT-DAY
041800         THRU 205-PRICE-ONE-SEGMENT-DAY-EXIT
041900         VARYING WS-SX FROM 1 BY 1
042000         UNTIL WS-SX IS GREATER THAN TT-SEG-COUNT (WS-VX).
042100
042200 200-PRICE-SEGMENTS-EXIT.
042300     EXIT.
042400
042500
042600 205-PRICE-ONE-SEGMENT-DAY.
042700
042800     ADD WS-SEG-DAY-MINUTES (WS-SX)
042900         TO WS-SEG-TOTAL-MINUTES (WS-SX).
043000     IF WS-SEG-DAY-MINUTES (WS-SX) IS GREATER THAN ZERO
043100         IF TT-SEG-IS-PERIODIC (WS-VX WS-SX)
043200             PERFORM 210-PRICE-ONE-DAY-PERIODIC
043300                 THRU 210-PRICE-ONE-DAY-PERIODIC-EXIT
043400         ELSE
043500             IF TT-SEG-IS-TIERED (WS-VX WS-SX)
043600                 PERFORM 220-PRICE-ONE-DAY-TIERED
043700                     THRU 220-PRICE-ONE-DAY-TIERED-EXIT.
043800     MOVE ZERO TO WS-SEG-DAY-MINUTES (WS-SX).
043900
044000 205-PRICE-ONE-SEGMENT-DAY-EXIT.
044100     EXIT.
044200
044300
044400 210-PRICE-ONE-DAY-PERIODIC.
044500
044600     PERFORM 215-SPLIT-FREE-MINUTES
044700         THRU 215-SPLIT-FREE-MINUTES-EXIT.
044800     COMPUTE WS-DAY-UNITS =
044900             (WS-DAY-CHARGEABLE +
045000                 TT-UNIT-MINUTES (WS-VX WS-SX) - 1)
045100             / TT-UNIT-MINUTES (WS-VX WS-SX).
045200     COMPUTE WS-DAY-AMOUNT ROUNDED =
045300             WS-DAY-UNITS * TT-UNIT-PRICE (WS-VX WS-SX).
045400     PERFORM 230-APPLY-DAY-CAP THRU 230-APPLY-DAY-CAP-EXIT.
045500     ADD WS-DAY-AMOUNT TO WS-SEG-TOTAL-AMOUNT (WS-SX).
045600
045700 210-PRICE-ONE-DAY-PERIODIC-EXIT.
045800     EXIT.
045900
046000
046100 215-SPLIT-FREE-MINUTES.
046200
046300     IF WS-SEG-DAY-MINUTES (WS-SX) IS GREATER THAN
046400             WS-SEG-FREE-REMAINING (WS-SX)
046500         COMPUTE WS-DAY-CHARGEABLE = WS-SEG-DAY-MINUTES (WS-SX)
046600                 - WS-SEG-FREE-REMAINING (WS-SX)
046700     ELSE
046800         MOVE ZERO TO WS-DAY-CHARGEABLE.
046900     IF WS-SEG-FREE-REMAINING (WS-SX) IS GREATER THAN
047000             WS-SEG-DAY-MINUTES (WS-SX)
047100         COMPUTE WS-SEG-FREE-REMAINING (WS-SX) =
047200                 WS-SEG-FREE-REMAINING (WS-SX)
047300                     - WS-SEG-DAY-MINUTES (WS-SX)
047400     ELSE
047500         MOVE ZERO TO WS-SEG-FREE-REMAINING (WS-SX).
047600
047700 215-SPLIT-FREE-MINUTES-EXIT.
047800     EXIT.
047900
048000
048100 220-PRICE-ONE-DAY-TIERED.
048200
048300     PERFORM 215-SPLIT-FREE-MINUTES
048400         THRU 215-SPLIT-FREE-MINUTES-EXIT.
048500     COMPUTE WS-DAY-UNITS =
048600             (WS-DAY-CHARGEABLE +
048700                 TT-UNIT-MINUTES (WS-VX WS-SX) - 1)
048800             / TT-UNIT-MINUTES (WS-VX WS-SX).
048900     MOVE ZERO TO WS-DAY-AMOUNT.
049000     PERFORM 225-PRICE-ONE-UNIT THRU 225-PRICE-ONE-UNIT-EXIT
049100         VARYING WS-UNIT-INDEX FROM 0 BY 1
049200         UNTIL WS-UNIT-INDEX IS NOT LESS THAN WS-DAY-UNITS.
049300     PERFORM 230-APPLY-DAY-CAP THRU 230-APPLY-DAY-CAP-EXIT.
049400     ADD WS-DAY-AMOUNT TO WS-SEG-TOTAL-AMOUNT (WS-SX).
049500
049600 220-PRICE-ONE-DAY-TIERED-EXIT.
049700     EXIT.
049800
049900
050000 225-PRICE-ONE-UNIT.
050100
050200     COMPUTE WS-UNIT-OFFSET = WS-UNIT-INDEX *
050300             TT-UNIT-MINUTES (WS-VX WS-SX).
050400     SET WS-TIER-NOT-MATCHED TO TRUE.
050500     MOVE ZERO TO WS-TIER-PRICE.
050600     PERFORM 226-TEST-ONE-TIER THRU 226-TEST-ONE-TIER-EXIT
050700         VARYING TT-TX FROM 1 BY 1
050800         UNTIL TT-TX IS GREATER THAN
050900                 TT-TIER-COUNT (WS-VX WS-SX)
051000            OR WS-TIER-WAS-MATCHED.
051100     ADD WS-TIER-PRICE TO WS-DAY-AMOUNT.
051200
051300 225-PRICE-ONE-UNIT-EXIT.
051400     EXIT.
051500
051600
051700 226-TEST-ONE-TIER.
051800
051900     IF TT-TIER-START-MIN (WS-VX WS-SX TT-TX)
052000             IS NOT GREATER THAN WS-UNIT-OFFSET
052100         IF TT-TIER-END-MIN (WS-VX WS-SX TT-TX)
052200                 IS EQUAL TO WS-OPEN-ENDED-TIER-STAMP
052300             SET WS-TIER-WAS-MATCHED TO TRUE
052400             MOVE TT-TIER-UNIT-PRICE (WS-VX WS-SX TT-TX)
052500                 TO WS-TIER-PRICE
052600         ELSE
052700             IF WS-UNIT-OFFSET IS LESS THAN
052800                     TT-TIER-END-MIN (WS-VX WS-SX TT-TX)
052900                 SET WS-TIER-WAS-MATCHED TO TRUE
053000                 MOVE TT-TIER-UNIT-PRICE
053100                         (WS-VX WS-SX TT-TX)
053200                     TO WS-TIER-PRICE.
053300
053400 226-TEST-ONE-TIER-EXIT.
053500     EXIT.
053600
053700
053800 230-APPLY-DAY-CAP.
053900
054000     IF TT-CAP-DEFINED (WS-VX WS-SX)
054100         IF WS-DAY-AMOUNT IS NOT LESS THAN
054200                 TT-MAX-CHARGE (WS-VX WS-SX)
054300             MOVE TT-MAX-CHARGE (WS-VX WS-SX)
054400                 TO WS-DAY-AMOUNT
054500             SET WS-SEG-IS-CAPPED (WS-SX) TO TRUE.
054600
054700 230-APPLY-DAY-CAP-EXIT.
054800     EXIT.
054900
055000
055100 300-BUILD-BREAKDOWN.
055200
055300     MOVE WS-DURATION-COUNTER TO SR-DURATION-MINUTES.
055400     MOVE ZERO TO SR-BREAKDOWN-COUNT WS-RUNNING-TOTAL.
055500     PERFORM 310-BUILD-ONE-BREAKDOWN-LINE
055600         THRU 310-BUILD-ONE-BREAKDOWN-LINE-EXIT
055700         VARYING WS-SX FROM 1 BY 1
055800         UNTIL WS-SX IS GREATER THAN TT-SEG-COUNT (WS-VX).
055900     MOVE WS-RUNNING-TOTAL TO SR-TOTAL-AMOUNT.
056000
056100 300-BUILD-BREAKDOWN-EXIT.
056200     EXIT.
056300
056400
056500 310-BUILD-ONE-BREAKDOWN-LINE.
056600
056700     IF WS-SEG-TOTAL-MINUTES (WS-SX) IS GREATER THAN ZERO
056800         ADD 1 TO SR-BREAKDOWN-COUNT
056900         SET SR-BX TO SR-BREAKDOWN-COUNT
057000         MOVE TT-SEG-NAME (WS-VX WS-SX)
057100             TO SR-SEG-NAME (SR-BX)
057200         MOVE TT-SEG-TYPE (WS-VX WS-SX)
057300             TO SR-SEG-TYPE (SR-BX)
057400         MOVE WS-SEG-TOTAL-MINUTES (WS-SX) TO SR-MINUTES (SR-BX)
057500         MOVE WS-SEG-TOTAL-AMOUNT (WS-SX)  TO SR-AMOUNT (SR-BX)
057600         PERFORM 320-DERIVE-FREE-REPORTED
057700             THRU 320-DERIVE-FREE-REPORTED-EXIT
057800         MOVE WS-SEG-CAPPED-SW (WS-SX) TO SR-CAPPED (SR-BX)
057900         ADD WS-SEG-TOTAL-AMOUNT (WS-SX) TO WS-RUNNING-TOTAL.
058000
058100 310-BUILD-ONE-BREAKDOWN-LINE-EXIT.
058200     EXIT.
058300
058400
058500 320-DERIVE-FREE-REPORTED.
058600
058700     IF TT-SEG-IS-FREE (WS-VX WS-SX)
058800         MOVE WS-SEG-TOTAL-MINUTES (WS-SX)
058900             TO SR-FREE-MINUTES (SR-BX)
059000     ELSE
059100         COMPUTE SR-FREE-MINUTES (SR-BX) =
059200                 TT-FREE-MINUTES (WS-VX WS-SX)
059300                     - WS-SEG-FREE-REMAINING (WS-SX).
059400
059500 320-DERIVE-FREE-REPORTED-EXIT.
059600     EXIT.
059700
059800
059900 400-COMPUTE-WEEKDAY.
060000
060100     MOVE WS-CLK-DD TO WS-Z-Q.
060200     IF WS-CLK-MM IS LESS THAN 3
060300         COMPUTE WS-Z-M = WS-CLK-MM + 12
060400         COMPUTE WS-Z-Y = WS-CLK-CCYY - 1
060500     ELSE
060600         MOVE WS-CLK-MM   TO WS-Z-M
060700         MOVE WS-CLK-CCYY TO WS-Z-Y.
060800     DIVIDE WS-Z-Y BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
060900     COMPUTE WS-Z-A = 13 * (WS-Z-M + 1).
061000     DIVIDE WS-Z-A BY 5 GIVING WS-Z-A-DIV5 REMAINDER WS-Z-REM.
061100     DIVIDE WS-Z-K BY 4 GIVING WS-Z-K-DIV4 REMAINDER WS-Z-REM.
061200     DIVIDE WS-Z-J BY 4 GIVING WS-Z-J-DIV4 REMAINDER WS-Z-REM.
061300     COMPUTE WS-Z-TERM1 = WS-Z-A-DIV5 + WS-Z-Q + WS-Z-K
061400             + WS-Z-K-DIV4 + WS-Z-J-DIV4 - (2 * WS-Z-J) + 700.
061500     DIVIDE WS-Z-TERM1 BY 7 GIVING WS-Z-REM REMAINDER WS-Z-H.
061600     COMPUTE WS-Z-ISO-TEMP = WS-Z-H + 5.
061700     DIVIDE WS-Z-ISO-TEMP BY 7 GIVING WS-Z-REM
061800         REMAINDER WS-CLK-WEEKDAY.
061900     ADD 1 TO WS-CLK-WEEKDAY.
062000
062100 400-COMPUTE-WEEKDAY-EXIT.
062200     EXIT.
062300
062400
062500 500-TEST-LEAP-YEAR.
062600
062700     SET WS-YEAR-NOT-LEAP TO TRUE.
062800     DIVIDE WS-CLK-CCYY BY 4   GIVING WS-LEAP-QUOT
062900         REMAINDER WS-LEAP-REM4.
063000     DIVIDE WS-CLK-CCYY BY 100 GIVING WS-LEAP-QUOT
063100         REMAINDER WS-LEAP-REM100.
063200     DIVIDE WS-CLK-CCYY BY 400 GIVING WS-LEAP-QUOT
063300         REMAINDER WS-LEAP-REM400.
063400     IF WS-LEAP-REM4 IS EQUAL TO ZERO
063500         IF WS-LEAP-REM100 IS NOT EQUAL TO ZERO
063600             SET WS-YEAR-IS-LEAP TO TRUE
063700         ELSE
063800             IF WS-LEAP-REM400 IS EQUAL TO ZERO
063900                 SET WS-YEAR-IS-LEAP TO TRUE.
064000
064100 500-TEST-LEAP-YEAR-EXIT.
064200     EXIT.
