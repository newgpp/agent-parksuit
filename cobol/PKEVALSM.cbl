000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKEVALSM.
000300 AUTHOR.        D C WREN.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  09/11/98.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKEVALSM - EVAL SAMPLE SUMMARY AGGREGATOR
001100*
001200*  READS THE NIGHTLY ANSWER-QUALITY SAMPLE FILE PRODUCED BY THE
001300*  HELP-DESK REVIEW RUN - ONE LINE PER SAMPLE ANSWER, EACH
001400*  CARRYING FOUR PASS/FAIL FLAGS (RETRIEVAL, CITATION, DID THE
001500*  TOOL CALL SUCCEED, WAS THE FINAL ANSWER RIGHT) PLUS THE
001600*  RETRIEVAL AND CITATION COUNTS.  ACCUMULATES A HIT RATE FOR EACH
001700*  FLAG PLUS AN EMPTY-RETRIEVAL RATE, ALL ROUNDED TO FOUR PLACES,
001800*  AND LISTS EVERY SAMPLE THAT FAILED ON AT LEAST ONE FLAG SO THE
001900*  REVIEW DESK KNOWS WHERE TO LOOK FIRST.
002000*****************************************************************
002100*  CHANGE LOG
002200*  DATE      BY   TICKET     DESCRIPTION
002300*  --------  ---  ---------  --------------------------------
002400*  09/11/98  DCW  PK-0095    ORIGINAL EVAL SAMPLE SUMMARY BATCH
002500*  02/17/99  DCW  PK-Y2K01   REVIEWED - NO DATE FIELDS ON THIS
002600*                            FILE, SIGNED OFF
002700*  06/03/01  PJH  PK-0119    RAISED FAILURE TABLE MAX 500 TO 1000
002800*                            TO MATCH PKARLIST
002900*  11/14/04  PJH  PK-0167    FLAG-LIST ON THE FAILURE LINE NOW
003000*                            NAMES EVERY FLAG THAT WAS N, NOT JUST
003100*                            THE FIRST ONE FOUND
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT EVAL-SAMPLE-FILE  ASSIGN TO UT-S-EVALSAMP.
004600     SELECT EVAL-SUMMARY      ASSIGN TO UT-S-EVALSUMM.
004700
004800 DATA DIVISION.
004900
005000 FILE SECTION.
005100
005200 FD  EVAL-SAMPLE-FILE
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 70 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS EVALSAMP-RECORD.
005800
005900 01  EVALSAMP-RECORD                PIC X(70).
006000
006100 FD  EVAL-SUMMARY
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 133 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS EV-REPORT-LINE.
006700
006800 01  EV-REPORT-LINE                 PIC X(133).
006900
007000 WORKING-STORAGE SECTION.
007100
007200 01  WS-PROGRAM-STATUS              PIC X(30)  VALUE SPACES.
007300
007400 01  PROGRAM-INDICATOR-SWITCHES.
007500     05  WS-EOF-SAMPLES-SW          PIC X(03)  VALUE 'NO '.
007600         88  EOF-SAMPLES                VALUE 'YES'.
007700     05  FILLER                 PIC X(01)  VALUE SPACES.
007800
007900 01  WS-ACCUMULATORS.
008000     05  WS-TOTAL-CTR               PIC 9(05) COMP  VALUE ZERO.
008100     05  WS-RETRIEVAL-HIT-CTR       PIC 9(05) COMP  VALUE ZERO.
008200     05  WS-CITATION-HIT-CTR        PIC 9(05) COMP  VALUE ZERO.
008300     05  WS-EMPTY-RETR-CTR          PIC 9(05) COMP  VALUE ZERO.
008400     05  WS-TOOL-HIT-CTR            PIC 9(05) COMP  VALUE ZERO.
008500     05  WS-ANSWER-HIT-CTR          PIC 9(05) COMP  VALUE ZERO.
008600     05  WS-FAIL-CTR                PIC 9(05) COMP  VALUE ZERO.
008700     05  WS-DROPPED-CTR             PIC 9(05) COMP  VALUE ZERO.
008800     05  WS-FLAG-PTR                PIC 9(02) COMP  VALUE ZERO.
008900     05  FILLER                 PIC X(01)  VALUE SPACES.
009000
009100 01  WS-RATE-WORK.
009200     05  WS-RETRIEVAL-HIT-RATE      PIC S9(1)V9(4)  VALUE ZERO.
009300     05  WS-CITATION-COVERAGE       PIC S9(1)V9(4)  VALUE ZERO.
009400     05  WS-EMPTY-RETRIEVAL-RATE    PIC S9(1)V9(4)  VALUE ZERO.
009500     05  WS-TOOL-COMPLIANCE-RATE    PIC S9(1)V9(4)  VALUE ZERO.
009600     05  WS-ANSWER-CONSIST-RATE     PIC S9(1)V9(4)  VALUE ZERO.
009700     05  WS-RETRIEVAL-HIT-RATE-X REDEFINES WS-RETRIEVAL-HIT-RATE
009800                                    PIC X(06).
009900     05  WS-ANSWER-CONSIST-RATE-X REDEFINES WS-ANSWER-CONSIST-RATE
010000                                    PIC X(06).
010100     05  FILLER                 PIC X(01)  VALUE SPACES.
010200
010300*  ONE INPUT SAMPLE, AS READ FROM EVAL-SAMPLE-FILE.  NOT A SHARED
010400*  COPYBOOK - ONLY THIS BATCH READS THE FILE.
010500
010600 01  EV-SAMPLE-RECORD.
010700     05  EV-EVAL-ID                 PIC X(12).
010800     05  EV-GROUP-NAME              PIC X(16).
010900     05  EV-INTENT                  PIC X(16).
011000     05  EV-RETRIEVAL-OK            PIC X(01).
011100         88  EV-RETRIEVAL-IS-OK         VALUE 'Y'.
011200     05  EV-CITATION-OK             PIC X(01).
011300         88  EV-CITATION-IS-OK          VALUE 'Y'.
011400     05  EV-TOOL-OK                 PIC X(01).
011500         88  EV-TOOL-IS-OK               VALUE 'Y'.
011600     05  EV-ANSWER-OK               PIC X(01).
011700         88  EV-ANSWER-IS-OK             VALUE 'Y'.
011800     05  EV-RETRIEVAL-COUNT         PIC 9(04).
011900     05  EV-CITATION-COUNT          PIC 9(04).
012000     05  FILLER                     PIC X(14).
012100
012200 01  WS-ABEND-DIAG-VIEW REDEFINES EV-SAMPLE-RECORD
012300                                    PIC X(70).
012400
012500*  FAILING SAMPLES ARE STAGED HERE AS THEY ARE READ, THE SAME WAY
012600*  PKARLIST STAGES ARREARS ORDERS, SO THE SUMMARY BLOCK CAN PRINT
012700*  AHEAD OF THE FAILURE LINES EVEN THOUGH THE RATES ARE NOT KNOWN
012800*  UNTIL THE FILE HAS BEEN READ IN FULL.
012900
013000 01  WS-FAILURE-TABLE.
013100     05  WS-FAILURE-COUNT           PIC 9(04) COMP  VALUE ZERO.
013200     05  WS-FAILURE-ENTRY OCCURS 1000 TIMES INDEXED BY WS-FX.
013300         10  WS-FL-EVAL-ID          PIC X(12).
013400         10  WS-FL-GROUP-NAME       PIC X(16).
013500         10  WS-FL-INTENT           PIC X(16).
013600         10  WS-FL-FLAG-LIST        PIC X(28).
013700         10  FILLER                 PIC X(06).
013800     05  FILLER                     PIC X(08).
013900
014000 01  EV-HEADING-1.
014100     05  FILLER            PIC X(01)   VALUE SPACES.
014200     05  FILLER            PIC X(40)   VALUE
014300              'PARKSUITE EVAL SAMPLE SUMMARY          '.
014400     05  FILLER            PIC X(92)   VALUE SPACES.
014500
014600 01  EV-SUMMARY-LINE-1.
014700     05  FILLER            PIC X(01)   VALUE SPACES.
014800     05  FILLER            PIC X(18)   VALUE 'SAMPLES EVALUATED '.
014900     05  EV-TOTAL-SL       PIC ZZZZ9.
015000     05  FILLER            PIC X(109)  VALUE SPACES.
015100
015200 01  EV-SUMMARY-LINE-2.
015300     05  FILLER            PIC X(01)   VALUE SPACES.
015400     05  FILLER            PIC X(24)
015500              VALUE 'RETRIEVAL-HIT-RATE      '.
015600     05  EV-RETRIEVAL-HIT-SL PIC 9.9999.
015700     05  FILLER            PIC X(03)   VALUE SPACES.
015800     05  FILLER            PIC X(20)
015900              VALUE 'CITATION-COVERAGE   '.
016000     05  EV-CITATION-SL    PIC 9.9999.
016100     05  FILLER            PIC X(73)   VALUE SPACES.
016200
016300 01  EV-SUMMARY-LINE-3.
016400     05  FILLER            PIC X(01)   VALUE SPACES.
016500     05  FILLER            PIC X(24)
016600              VALUE 'EMPTY-RETRIEVAL-RATE    '.
016700     05  EV-EMPTY-RETR-SL  PIC 9.9999.
016800     05  FILLER            PIC X(03)   VALUE SPACES.
016900     05  FILLER            PIC X(20)
017000              VALUE 'TOOL-COMPLIANCE-RATE'.
017100     05  EV-TOOL-SL        PIC 9.9999.
017200     05  FILLER            PIC X(73)   VALUE SPACES.
017300
017400 01  EV-SUMMARY-LINE-4.
017500     05  FILLER            PIC X(01)   VALUE SPACES.
017600     05  FILLER            PIC X(24)
017700              VALUE 'ANSWER-CONSISTENCY-RATE '.
017800     05  EV-ANSWER-SL      PIC 9.9999.
017900     05  FILLER            PIC X(102)  VALUE SPACES.
018000
018100 01  EV-FAIL-HEADING.
018200     05  FILLER            PIC X(01)   VALUE SPACES.
018300     05  FILLER            PIC X(30)   VALUE
018400              'FAILING SAMPLES               '.
018500     05  FILLER            PIC X(102)  VALUE SPACES.
018600
018700 01  EV-FAIL-DETAIL.
018800     05  FILLER            PIC X(01)   VALUE SPACES.
018900     05  EV-FL-EVAL-ID-DL  PIC X(12).
019000     05  FILLER            PIC X(02)   VALUE SPACES.
019100     05  EV-FL-GROUP-DL    PIC X(16).
019200     05  FILLER            PIC X(02)   VALUE SPACES.
019300     05  EV-FL-INTENT-DL   PIC X(16).
019400     05  FILLER            PIC X(02)   VALUE SPACES.
019500     05  EV-FL-FLAGS-DL    PIC X(28).
019600     05  FILLER            PIC X(54)   VALUE SPACES.
019700
019800 PROCEDURE DIVISION.
019900
020000 000-MAIN.
020100
020200     MOVE 'PKEVALSM STARTED' TO WS-PROGRAM-STATUS.
020300     OPEN INPUT  EVAL-SAMPLE-FILE
020400          OUTPUT EVAL-SUMMARY.
020500     PERFORM 200-LOAD-SAMPLE-FILE
020600         THRU 200-LOAD-SAMPLE-FILE-EXIT.
020700     PERFORM 400-COMPUTE-RATES
020800         THRU 400-COMPUTE-RATES-EXIT.
020900     PERFORM 500-WRITE-SUMMARY
021000         THRU 500-WRITE-SUMMARY-EXIT.
021100     CLOSE EVAL-SAMPLE-FILE
021200           EVAL-SUMMARY.
021300     MOVE 'PKEVALSM COMPLETE' TO WS-PROGRAM-STATUS.
021400     GOBACK.
021500
021600
021700 200-LOAD-SAMPLE-FILE.
021800
021900     PERFORM 800-READ-SAMPLE-FILE
022000         THRU 800-READ-SAMPLE-FILE-EXIT.
022100     PERFORM 210-CONSIDER-ONE-SAMPLE
022200         THRU 210-CONSIDER-ONE-SAMPLE-EXIT
022300         UNTIL EOF-SAMPLES.
022400
022500 200-LOAD-SAMPLE-FILE-EXIT.
022600     EXIT.
022700
022800
022900 210-CONSIDER-ONE-SAMPLE.
023000
023100     ADD 1 TO WS-TOTAL-CTR.
023200     IF EV-RETRIEVAL-IS-OK
023300         ADD 1 TO WS-RETRIEVAL-HIT-CTR.
023400     IF EV-CITATION-IS-OK
023500         ADD 1 TO WS-CITATION-HIT-CTR.
023600     IF EV-TOOL-IS-OK
023700         ADD 1 TO WS-TOOL-HIT-CTR.
023800     IF EV-ANSWER-IS-OK
023900         ADD 1 TO WS-ANSWER-HIT-CTR.
024000     IF EV-RETRIEVAL-COUNT IS EQUAL TO ZERO
024100         ADD 1 TO WS-EMPTY-RETR-CTR.
024200     IF NOT EV-RETRIEVAL-IS-OK
024300             OR NOT EV-CITATION-IS-OK
024400             OR NOT EV-TOOL-IS-OK
024500             OR NOT EV-ANSWER-IS-OK
024600         PERFORM 220-ADD-TO-FAILURE-TABLE
024700             THRU 220-ADD-TO-FAILURE-TABLE-EXIT.
024800     PERFORM 800-READ-SAMPLE-FILE
024900         THRU 800-READ-SAMPLE-FILE-EXIT.
025000
025100 210-CONSIDER-ONE-SAMPLE-EXIT.
025200     EXIT.
025300
025400
025500 220-ADD-TO-FAILURE-TABLE.
025600
025700     ADD 1 TO WS-FAIL-CTR.
025800     IF WS-FAILURE-COUNT IS LESS THAN 1000
025900         ADD 1 TO WS-FAILURE-COUNT
026000         SET WS-FX TO WS-FAILURE-COUNT
026100         MOVE EV-EVAL-ID    TO WS-FL-EVAL-ID (WS-FX)
026200         MOVE EV-GROUP-NAME TO WS-FL-GROUP-NAME (WS-FX)
026300         MOVE EV-INTENT     TO WS-FL-INTENT (WS-FX)
026400         PERFORM 225-BUILD-FLAG-LIST
026500             THRU 225-BUILD-FLAG-LIST-EXIT
026600     ELSE
026700         ADD 1 TO WS-DROPPED-CTR.
026800
026900 220-ADD-TO-FAILURE-TABLE-EXIT.
027000     EXIT.
027100
027200
027300 225-BUILD-FLAG-LIST.
027400
027500     MOVE SPACES TO WS-FL-FLAG-LIST (WS-FX).
027600     MOVE 1 TO WS-FLAG-PTR.
027700     IF NOT EV-RETRIEVAL-IS-OK
027800         STRING 'RETRIEVAL ' DELIMITED BY SIZE
027900             INTO WS-FL-FLAG-LIST (WS-FX)
028000             WITH POINTER WS-FLAG-PTR.
028100     IF NOT EV-CITATION-IS-OK
028200         STRING 'CITATION ' DELIMITED BY SIZE
028300             INTO WS-FL-FLAG-LIST (WS-FX)
028400             WITH POINTER WS-FLAG-PTR.
028500     IF NOT EV-TOOL-IS-OK
028600         STRING 'TOOL ' DELIMITED BY SIZE
028700             INTO WS-FL-FLAG-LIST (WS-FX)
028800             WITH POINTER WS-FLAG-PTR.
028900     IF NOT EV-ANSWER-IS-OK
029000         STRING 'ANSWER ' DELIMITED BY SIZE
029100             INTO WS-FL-FLAG-LIST (WS-FX)
029200             WITH POINTER WS-FLAG-PTR.
029300
029400 225-BUILD-FLAG-LIST-EXIT.
029500     EXIT.
029600
029700
029800*  ALL FIVE RATES ARE ZERO WHEN THE FILE WAS EMPTY - THAT AVOIDS
029900*  DIVIDING BY WS-TOTAL-CTR AT ZERO.
030000
030100 400-COMPUTE-RATES.
030200
030300     MOVE ZERO TO WS-RATE-WORK.
030400     IF WS-TOTAL-CTR IS GREATER THAN ZERO
030500         COMPUTE WS-RETRIEVAL-HIT-RATE ROUNDED =
030600             WS-RETRIEVAL-HIT-CTR / WS-TOTAL-CTR
030700         COMPUTE WS-CITATION-COVERAGE ROUNDED =
030800             WS-CITATION-HIT-CTR / WS-TOTAL-CTR
030900         COMPUTE WS-EMPTY-RETRIEVAL-RATE ROUNDED =
031000             WS-EMPTY-RETR-CTR / WS-TOTAL-CTR
031100         COMPUTE WS-TOOL-COMPLIANCE-RATE ROUNDED =
031200             WS-TOOL-HIT-CTR / WS-TOTAL-CTR
031300         COMPUTE WS-ANSWER-CONSIST-RATE ROUNDED =
031400             WS-ANSWER-HIT-CTR / WS-TOTAL-CTR.
031500
031600 400-COMPUTE-RATES-EXIT.
031700     EXIT.
031800
031900
032000 500-WRITE-SUMMARY.
032100
032200     WRITE EV-REPORT-LINE FROM EV-HEADING-1
032300         AFTER ADVANCING PAGE.
032400     MOVE WS-TOTAL-CTR TO EV-TOTAL-SL.
032500     WRITE EV-REPORT-LINE FROM EV-SUMMARY-LINE-1
032600         AFTER ADVANCING 2 LINES.
032700     MOVE WS-RETRIEVAL-HIT-RATE TO EV-RETRIEVAL-HIT-SL.
032800     MOVE WS-CITATION-COVERAGE  TO EV-CITATION-SL.
032900     WRITE EV-REPORT-LINE FROM EV-SUMMARY-LINE-2
033000         AFTER ADVANCING 1 LINES.
033100     MOVE WS-EMPTY-RETRIEVAL-RATE TO EV-EMPTY-RETR-SL.
033200     MOVE WS-TOOL-COMPLIANCE-RATE TO EV-TOOL-SL.
033300     WRITE EV-REPORT-LINE FROM EV-SUMMARY-LINE-3
033400         AFTER ADVANCING 1 LINES.
033500     MOVE WS-ANSWER-CONSIST-RATE TO EV-ANSWER-SL.
033600     WRITE EV-REPORT-LINE FROM EV-SUMMARY-LINE-4
033700         AFTER ADVANCING 1 LINES.
033800     WRITE EV-REPORT-LINE FROM EV-FAIL-HEADING
033900         AFTER ADVANCING 2 LINES.
034000     PERFORM 510-WRITE-ONE-FAILURE
034100         THRU 510-WRITE-ONE-FAILURE-EXIT
034200         VARYING WS-FX FROM 1 BY 1
034300         UNTIL WS-FX IS GREATER THAN WS-FAILURE-COUNT.
034400
034500 500-WRITE-SUMMARY-EXIT.
034600     EXIT.
034700
034800
034900 510-WRITE-ONE-FAILURE.
035000
035100     MOVE WS-FL-EVAL-ID (WS-FX)    TO EV-FL-EVAL-ID-DL.
035200     MOVE WS-FL-GROUP-NAME (WS-FX) TO EV-FL-GROUP-DL.
035300     MOVE WS-FL-INTENT (WS-FX)     TO EV-FL-INTENT-DL.
035400     MOVE WS-FL-FLAG-LIST (WS-FX)  TO EV-FL-FLAGS-DL.
035500     WRITE EV-REPORT-LINE FROM EV-FAIL-DETAIL
035600         AFTER ADVANCING 1 LINES.
035700
035800 510-WRITE-ONE-FAILURE-EXIT.
035900     EXIT.
036000
036100
036200 800-READ-SAMPLE-FILE.
036300
036400     READ EVAL-SAMPLE-FILE INTO EV-SAMPLE-RECORD
036500         AT END
036600             SET EOF-SAMPLES TO TRUE
036700             GO TO 800-READ-SAMPLE-FILE-EXIT.
036800
036900 800-READ-SAMPLE-FILE-EXIT.
037000     EXIT.
