000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKSLOTVL.
000300 AUTHOR.        P J HARGROVE.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  03/22/01.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKSLOTVL - HELP-DESK QUERY SLOT VALIDATOR
001100*
001200*  READS THE QUERY LOG STAGED BY THE HELP-DESK FRONT END - ONE
001300*  LINE PER QUESTION, CARRYING THE FREE-TEXT QUERY, AN INTENT
001400*  HINT THE FRONT END GUESSED AT, AND WHATEVER SLOTS (CITY, LOT,
001500*  PLATE, ORDER-NO) THE CALLER TYPED IN.  VALIDATES THE INTENT
001600*  HINT AGAINST THE THREE INTENTS THIS SHOP RECOGNIZES, INFERS A
001700*  MISSING ORDER-NO OUT OF THE FREE TEXT WHEN THE CALLER GAVE THE
001800*  SCN- TOKEN INSTEAD OF FILLING IN THE SLOT, AND FLAGS ANY QUERY
001900*  STILL MISSING A SLOT THE INTENT REQUIRES BEFORE IT CAN BE
002000*  ROUTED TO PKORDPST/PKFEEVER/PKARLIST DOWNSTREAM.
002100*****************************************************************
002200*  CHANGE LOG
002300*  DATE      BY   TICKET     DESCRIPTION
002400*  --------  ---  ---------  --------------------------------
002500*  03/22/01  PJH  PK-0122    ORIGINAL SLOT VALIDATOR BATCH
002600*  09/10/02  PJH  PK-0139    SCN- SCAN NOW CASE-INSENSITIVE, HELP
002700*                            DESK WAS TYPING LOWER CASE TOKENS
002800*  11/14/04  PJH  PK-0167    MISSING-SLOT COLUMN NOW PRINTS NONE
002900*                            RATHER THAN BLANKS, TO MATCH PKEVALSM
003000*****************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-390.
003600 OBJECT-COMPUTER.  IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT SLOT-IN-FILE   ASSIGN TO UT-S-SLOTIN.
004400     SELECT SLOT-REPORT    ASSIGN TO UT-S-SLOTRPT.
004500
004600 DATA DIVISION.
004700
004800 FILE SECTION.
004900
005000 FD  SLOT-IN-FILE
005100     RECORDING MODE IS F
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 200 CHARACTERS
005400     BLOCK CONTAINS 0 RECORDS
005500     DATA RECORD IS SLOTIN-RECORD.
005600
005700 01  SLOTIN-RECORD                 PIC X(200).
005800
005900 FD  SLOT-REPORT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 133 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SL-REPORT-LINE.
006500
006600 01  SL-REPORT-LINE                PIC X(133).
006700
006800 WORKING-STORAGE SECTION.
006900
007000 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
007100
007200 01  PROGRAM-INDICATOR-SWITCHES.
007300     05  WS-EOF-QUERIES-SW         PIC X(03)  VALUE 'NO '.
007400         88  EOF-QUERIES               VALUE 'YES'.
007500     05  WS-TOKEN-FOUND-SW         PIC X(03)  VALUE 'NO '.
007600         88  WS-TOKEN-FOUND            VALUE 'YES'.
007700         88  WS-TOKEN-NOT-FOUND        VALUE 'NO '.
007800     05  WS-DIGIT-SCAN-SW          PIC X(03)  VALUE 'YES'.
007900         88  WS-CHAR-IS-DIGIT          VALUE 'YES'.
008000         88  WS-CHAR-NOT-DIGIT         VALUE 'NO '.
008100     05  FILLER                 PIC X(01)  VALUE SPACES.
008200
008300 01  WS-ACCUMULATORS.
008400     05  WS-READ-CTR               PIC 9(07) COMP  VALUE ZERO.
008500     05  WS-COMPLETE-CTR           PIC 9(07) COMP  VALUE ZERO.
008600     05  WS-MISSING-CTR            PIC 9(07) COMP  VALUE ZERO.
008700     05  FILLER                 PIC X(01)  VALUE SPACES.
008800
008900 01  WS-SUBSCRIPT-WORK.
009000     05  WS-QX                     PIC 9(03) COMP  VALUE ZERO.
009100     05  WS-DX                     PIC 9(03) COMP  VALUE ZERO.
009200     05  WS-DIGIT-COUNT            PIC 9(02) COMP  VALUE ZERO.
009300     05  FILLER                 PIC X(01)  VALUE SPACES.
009400
009500 01  WS-SCAN-WORK.
009600     05  WS-QUERY-TEXT-UC          PIC X(120) VALUE SPACES.
009700     05  WS-DIGITS-COLLECTED       PIC X(12)  VALUE SPACES.
009800     05  WS-DIGITS-COLLECTED-N REDEFINES WS-DIGITS-COLLECTED
009900                                   PIC 9(12).
010000     05  WS-SCAN-RESULT            PIC X(16)  VALUE SPACES.
010100     05  FILLER                 PIC X(01)  VALUE SPACES.
010200
010300*  RESOLVED-VALUES BUILT FOR EACH QUERY BEFORE THE DETAIL LINE IS
010400*  FORMATTED.  REDEFINED BELOW AS ONE X-STRING FOR ABEND DUMPS.
010500
010600 01  WS-RESOLUTION-WORK.
010700     05  WS-EFFECTIVE-INTENT       PIC X(16)  VALUE SPACES.
010800     05  WS-RESOLVED-ORDER-NO      PIC X(16)  VALUE SPACES.
010900     05  WS-ORDER-NO-SOURCE        PIC X(08)  VALUE SPACES.
011000     05  WS-MISSING-SLOT           PIC X(10)  VALUE SPACES.
011100     05  FILLER                 PIC X(01)  VALUE SPACES.
011200 01  WS-RESOLUTION-DIAG-VIEW REDEFINES WS-RESOLUTION-WORK
011300                                   PIC X(51).
011400
011500*  ONE INPUT QUERY, AS READ FROM SLOT-IN-FILE.  NOT A SHARED
011600*  COPYBOOK - ONLY THIS BATCH READS THE FILE.
011700
011800 01  QS-QUERY-RECORD.
011900     05  QS-QUERY-TEXT             PIC X(120).
012000     05  QS-INTENT-HINT            PIC X(16).
012100     05  QS-CITY-CODE              PIC X(06).
012200     05  QS-LOT-CODE               PIC X(12).
012300     05  QS-PLATE-NO               PIC X(12).
012400     05  QS-ORDER-NO               PIC X(16).
012500     05  FILLER                    PIC X(18).
012600
012700 01  WS-ABEND-DIAG-VIEW REDEFINES QS-QUERY-RECORD
012800                                   PIC X(200).
012900
013000 01  SL-HEADING-1.
013100     05  FILLER            PIC X(01)   VALUE SPACES.
013200     05  FILLER            PIC X(44)   VALUE
013300              'PKSLOTVL - QUERY SLOT VALIDATION LISTING   '.
013400     05  FILLER            PIC X(88)   VALUE SPACES.
013500
013600 01  SL-HEADING-2.
013700     05  FILLER            PIC X(01)   VALUE SPACES.
013800     05  FILLER            PIC X(06)   VALUE 'SEQ   '.
013900     05  FILLER            PIC X(01)   VALUE SPACES.
014000     05  FILLER            PIC X(17)   VALUE
014100              'INTENT           '.
014200     05  FILLER            PIC X(01)   VALUE SPACES.
014300     05  FILLER            PIC X(17)   VALUE
014400              'ORDER-NO         '.
014500     05  FILLER            PIC X(01)   VALUE SPACES.
014600     05  FILLER            PIC X(09)   VALUE 'SOURCE   '.
014700     05  FILLER            PIC X(01)   VALUE SPACES.
014800     05  FILLER            PIC X(13)   VALUE 'PLATE-NO     '.
014900     05  FILLER            PIC X(01)   VALUE SPACES.
015000     05  FILLER            PIC X(11)   VALUE 'MISSING    '.
015100     05  FILLER            PIC X(54)   VALUE SPACES.
015200
015300 01  SL-DETAIL.
015400     05  FILLER            PIC X(01)   VALUE SPACES.
015500     05  SL-SEQ-DL         PIC ZZZZ9.
015600     05  FILLER            PIC X(01)   VALUE SPACES.
015700     05  SL-INTENT-DL      PIC X(16).
015800     05  FILLER            PIC X(01)   VALUE SPACES.
015900     05  SL-ORDER-NO-DL    PIC X(16).
016000     05  FILLER            PIC X(01)   VALUE SPACES.
016100     05  SL-SOURCE-DL      PIC X(08).
016200     05  FILLER            PIC X(01)   VALUE SPACES.
016300     05  SL-PLATE-NO-DL    PIC X(12).
016400     05  FILLER            PIC X(01)   VALUE SPACES.
016500     05  SL-MISSING-DL     PIC X(10).
016600     05  FILLER            PIC X(60)   VALUE SPACES.
016700
016800 01  SL-TOTALS-LINE.
016900     05  FILLER            PIC X(01)   VALUE SPACES.
017000     05  FILLER            PIC X(20)   VALUE
017100              'QUERIES READ        '.
017200     05  SL-READ-CNT-TL    PIC ZZZ,ZZ9.
017300     05  FILLER            PIC X(01)   VALUE SPACES.
017400     05  FILLER            PIC X(20)   VALUE
017500              'SLOTS COMPLETE      '.
017600     05  SL-CMPL-CNT-TL    PIC ZZZ,ZZ9.
017700     05  FILLER            PIC X(01)   VALUE SPACES.
017800     05  FILLER            PIC X(20)   VALUE
017900              'SLOTS MISSING       '.
018000     05  SL-MISS-CNT-TL    PIC ZZZ,ZZ9.
018100     05  FILLER            PIC X(49)   VALUE SPACES.
018200
018300 PROCEDURE DIVISION.
018400
018500 000-MAIN.
018600
018700     MOVE 'PKSLOTVL STARTED' TO WS-PROGRAM-STATUS.
018800     OPEN INPUT  SLOT-IN-FILE
018900          OUTPUT SLOT-REPORT.
019000     WRITE SL-REPORT-LINE FROM SL-HEADING-1
019100         AFTER ADVANCING PAGE.
019200     WRITE SL-REPORT-LINE FROM SL-HEADING-2
019300         AFTER ADVANCING 2 LINES.
019400     PERFORM 800-READ-QUERY-FILE
019500         THRU 800-READ-QUERY-FILE-EXIT.
019600     PERFORM 200-PROCESS-ONE-QUERY
019700         THRU 200-PROCESS-ONE-QUERY-EXIT
019800         UNTIL EOF-QUERIES.
019900     PERFORM 700-WRITE-CONTROL-TOTALS
020000         THRU 700-WRITE-CONTROL-TOTALS-EXIT.
020100     CLOSE SLOT-IN-FILE
020200           SLOT-REPORT.
020300     MOVE 'PKSLOTVL COMPLETE' TO WS-PROGRAM-STATUS.
020400     GOBACK.
020500
020600
020700 200-PROCESS-ONE-QUERY.
020800
020900     ADD 1 TO WS-READ-CTR.
021000     PERFORM 210-RESOLVE-INTENT
021100         THRU 210-RESOLVE-INTENT-EXIT.
021200     PERFORM 220-RESOLVE-ORDER-NO
021300         THRU 220-RESOLVE-ORDER-NO-EXIT.
021400     PERFORM 240-CHECK-REQUIRED-SLOTS
021500         THRU 240-CHECK-REQUIRED-SLOTS-EXIT.
021600     PERFORM 250-FORMAT-DETAIL-LINE
021700         THRU 250-FORMAT-DETAIL-LINE-EXIT.
021800     PERFORM 800-READ-QUERY-FILE
021900         THRU 800-READ-QUERY-FILE-EXIT.
022000
022100 200-PROCESS-ONE-QUERY-EXIT.
022200     EXIT.
022300
022400
022500 210-RESOLVE-INTENT.
022600
022700     IF QS-INTENT-HINT IS EQUAL TO 'rule_explain'
022800             OR QS-INTENT-HINT IS EQUAL TO 'arrears_check'
022900             OR QS-INTENT-HINT IS EQUAL TO 'fee_verify'
023000         MOVE QS-INTENT-HINT TO WS-EFFECTIVE-INTENT
023100     ELSE
023200         MOVE 'UNKNOWN' TO WS-EFFECTIVE-INTENT.
023300
023400 210-RESOLVE-INTENT-EXIT.
023500     EXIT.
023600
023700
023800 220-RESOLVE-ORDER-NO.
023900
024000     IF QS-ORDER-NO IS NOT EQUAL TO SPACES
024100         MOVE QS-ORDER-NO TO WS-RESOLVED-ORDER-NO
024200         MOVE 'USER'      TO WS-ORDER-NO-SOURCE
024300     ELSE
024400         PERFORM 225-SCAN-FOR-TOKEN
024500             THRU 225-SCAN-FOR-TOKEN-EXIT
024600         IF WS-TOKEN-FOUND
024700             MOVE WS-SCAN-RESULT TO WS-RESOLVED-ORDER-NO
024800             MOVE 'INFERRED'     TO WS-ORDER-NO-SOURCE
024900         ELSE
025000             MOVE SPACES TO WS-RESOLVED-ORDER-NO
025100             MOVE SPACES TO WS-ORDER-NO-SOURCE.
025200
025300 220-RESOLVE-ORDER-NO-EXIT.
025400     EXIT.
025500
025600
025700 225-SCAN-FOR-TOKEN.
025800
025900     MOVE QS-QUERY-TEXT TO WS-QUERY-TEXT-UC.
026000     INSPECT WS-QUERY-TEXT-UC CONVERTING
026100             'abcdefghijklmnopqrstuvwxyz'
026200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026300     MOVE SPACES TO WS-SCAN-RESULT.
026400     SET WS-TOKEN-NOT-FOUND TO TRUE.
026500     PERFORM 226-TEST-ONE-POSITION
026600         THRU 226-TEST-ONE-POSITION-EXIT
026700         VARYING WS-QX FROM 1 BY 1
026800         UNTIL WS-QX IS GREATER THAN 116
026900            OR WS-TOKEN-FOUND.
027000
027100 225-SCAN-FOR-TOKEN-EXIT.
027200     EXIT.
027300
027400
027500 226-TEST-ONE-POSITION.
027600
027700     IF WS-QUERY-TEXT-UC (WS-QX:4) IS EQUAL TO 'SCN-'
027800         PERFORM 227-EXTRACT-DIGITS
027900             THRU 227-EXTRACT-DIGITS-EXIT
028000         IF WS-DIGIT-COUNT IS GREATER THAN ZERO
028100             SET WS-TOKEN-FOUND TO TRUE.
028200
028300 226-TEST-ONE-POSITION-EXIT.
028400     EXIT.
028500
028600
028700 227-EXTRACT-DIGITS.
028800
028900     MOVE ZERO   TO WS-DIGIT-COUNT.
029000     MOVE SPACES TO WS-DIGITS-COLLECTED.
029100     COMPUTE WS-DX = WS-QX + 4.
029200     SET WS-CHAR-IS-DIGIT TO TRUE.
029300     PERFORM 228-TEST-ONE-DIGIT
029400         THRU 228-TEST-ONE-DIGIT-EXIT
029500         UNTIL WS-DX IS GREATER THAN 120
029600            OR WS-DIGIT-COUNT IS EQUAL TO 12
029700            OR WS-CHAR-NOT-DIGIT.
029800     IF WS-DIGIT-COUNT IS GREATER THAN ZERO
029900         STRING 'SCN-' DELIMITED BY SIZE
030000                WS-DIGITS-COLLECTED (1:WS-DIGIT-COUNT)
030100                    DELIMITED BY SIZE
030200             INTO WS-SCAN-RESULT.
030300
030400 227-EXTRACT-DIGITS-EXIT.
030500     EXIT.
030600
030700
030800 228-TEST-ONE-DIGIT.
030900
031000     IF WS-QUERY-TEXT-UC (WS-DX:1) IS NUMERIC
031100         ADD 1 TO WS-DIGIT-COUNT
031200         MOVE WS-QUERY-TEXT-UC (WS-DX:1)
031300             TO WS-DIGITS-COLLECTED (WS-DIGIT-COUNT:1)
031400         ADD 1 TO WS-DX
031500     ELSE
031600         SET WS-CHAR-NOT-DIGIT TO TRUE.
031700
031800 228-TEST-ONE-DIGIT-EXIT.
031900     EXIT.
032000
032100
032200 240-CHECK-REQUIRED-SLOTS.
032300
032400     MOVE SPACES TO WS-MISSING-SLOT.
032500     IF WS-EFFECTIVE-INTENT IS EQUAL TO 'fee_verify'
032600             AND WS-RESOLVED-ORDER-NO IS EQUAL TO SPACES
032700         MOVE 'ORDER-NO' TO WS-MISSING-SLOT.
032800     IF WS-EFFECTIVE-INTENT IS EQUAL TO 'arrears_check'
032900             AND QS-PLATE-NO IS EQUAL TO SPACES
033000         MOVE 'PLATE-NO' TO WS-MISSING-SLOT.
033100     IF WS-MISSING-SLOT IS EQUAL TO SPACES
033200         ADD 1 TO WS-COMPLETE-CTR
033300     ELSE
033400         ADD 1 TO WS-MISSING-CTR.
033500
033600 240-CHECK-REQUIRED-SLOTS-EXIT.
033700     EXIT.
033800
033900
034000 250-FORMAT-DETAIL-LINE.
034100
034200     MOVE SPACES        TO SL-DETAIL.
034300     MOVE WS-READ-CTR    TO SL-SEQ-DL.
034400     MOVE WS-EFFECTIVE-INTENT  TO SL-INTENT-DL.
034500     MOVE WS-RESOLVED-ORDER-NO TO SL-ORDER-NO-DL.
034600     MOVE WS-ORDER-NO-SOURCE   TO SL-SOURCE-DL.
034700     MOVE QS-PLATE-NO          TO SL-PLATE-NO-DL.
034800     IF WS-MISSING-SLOT IS EQUAL TO SPACES
034900         MOVE 'NONE' TO SL-MISSING-DL
035000     ELSE
035100         MOVE WS-MISSING-SLOT TO SL-MISSING-DL.
035200     WRITE SL-REPORT-LINE FROM SL-DETAIL
035300         AFTER ADVANCING 1 LINE.
035400
035500 250-FORMAT-DETAIL-LINE-EXIT.
035600     EXIT.
035700
035800
035900 700-WRITE-CONTROL-TOTALS.
036000
036100     MOVE SPACES         TO SL-TOTALS-LINE.
036200     MOVE WS-READ-CTR     TO SL-READ-CNT-TL.
036300     MOVE WS-COMPLETE-CTR TO SL-CMPL-CNT-TL.
036400     MOVE WS-MISSING-CTR  TO SL-MISS-CNT-TL.
036500     WRITE SL-REPORT-LINE FROM SL-TOTALS-LINE
036600         AFTER ADVANCING 2 LINES.
036700
036800 700-WRITE-CONTROL-TOTALS-EXIT.
036900     EXIT.
037000
037100
037200 800-READ-QUERY-FILE.
037300
037400     READ SLOT-IN-FILE INTO QS-QUERY-RECORD
037500         AT END
037600             SET EOF-QUERIES TO TRUE.
037700
037800 800-READ-QUERY-FILE-EXIT.
037900     EXIT.
