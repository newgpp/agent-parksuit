000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKORDPST.
000300 AUTHOR.        R R TRUAX.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  07/09/92.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKORDPST - PARKING ORDER POSTING BATCH
001100*
001200*  READS THE RAW ORDER-IN-FILE (ORDERS AS CAPTURED AT THE GATE
001300*  KIOSKS, ARREARS NOT YET DERIVED), CALLS PKARDRV TO DERIVE
001400*  ARREARS-AMOUNT AND ORDER-STATUS ON EACH RECORD, AND WRITES THE
001500*  RESULT TO ORDER-MASTER.  ORDER-MASTER IS THE FILE THE ARREARS
001600*  LISTING (PKARLIST) AND THE FEE-VERIFY RECONCILIATION
001700*  (PKFEEVER) READ FROM DOWNSTREAM.
001800*****************************************************************
001900*  CHANGE LOG
002000*  DATE      BY   TICKET     DESCRIPTION
002100*  --------  ---  ---------  --------------------------------
002200*  07/09/92  RRT  PK-0005    ORIGINAL ORDER-POSTING BATCH
002300*  09/02/93  LKM  PK-0044    NOW CALLS PKARDRV FOR ARREARS INSTEAD
002400*                            OF COMPUTING IT IN-LINE
002500*  02/17/99  DCW  PK-Y2K01   REVIEWED - NO 2-DIGIT YEAR FIELDS ON
002600*                            THIS FILE, SIGNED OFF
002700*  08/11/03  PJH  PK-0148    ADDED READ/WRITTEN COUNTS TO SYSOUT
002800*****************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-390.
003400 OBJECT-COMPUTER.  IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT ORDER-IN-FILE  ASSIGN TO UT-S-ORDRIN.
004200     SELECT ORDER-MASTER   ASSIGN TO UT-S-ORDRMSTR.
004300
004400 DATA DIVISION.
004500
004600 FILE SECTION.
004700
004800 FD  ORDER-IN-FILE
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 156 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS ORDIN-RECORD.
005400
005500 01  ORDIN-RECORD                  PIC X(156).
005600
005700 FD  ORDER-MASTER
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 156 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS ORDMSTR-RECORD.
006300
006400 01  ORDMSTR-RECORD                PIC X(156).
006500
006600 WORKING-STORAGE SECTION.
006700
006800 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
006900
007000 01  PROGRAM-INDICATOR-SWITCHES.
007100     05  WS-EOF-ORDERS-SW          PIC X(03)  VALUE 'NO '.
007200         88  EOF-ORDERS                 VALUE 'YES'.
007300     05  FILLER                 PIC X(01)  VALUE SPACES.
007400
007500 01  WS-ACCUMULATORS.
007600     05  WS-READ-CTR               PIC 9(07) COMP  VALUE ZERO.
007700     05  WS-WRTN-CTR               PIC 9(07) COMP  VALUE ZERO.
007800     05  FILLER                 PIC X(01)  VALUE SPACES.
007900
008000 01  WS-CALL-WORK.
008100     05  WS-ARREARS-STATUS-WORK    PIC X(12)  VALUE SPACES.
008200     05  FILLER                    PIC X(08)  VALUE SPACES.
008300
008400 COPY PKORDREC.
008500
008600 01  WS-ABEND-DIAG-VIEW REDEFINES OR-PARKING-ORDER-RECORD
008700                                   PIC X(156).
008800
008900 01  DISPLAY-LINE.
009000     05  DISP-MESSAGE              PIC X(30).
009100     05  DISP-VALUE                PIC ZZZ,ZZ9.
009200     05  FILLER                 PIC X(01)  VALUE SPACES.
009300
009400 PROCEDURE DIVISION.
009500
009600 000-MAIN.
009700
009800     MOVE 'PKORDPST STARTED' TO WS-PROGRAM-STATUS.
009900     OPEN INPUT  ORDER-IN-FILE
010000          OUTPUT ORDER-MASTER.
010100     PERFORM 800-READ-ORDER-IN THRU 800-READ-ORDER-IN-EXIT.
010200     PERFORM 200-PROCESS-ONE-ORDER THRU 200-PROCESS-ONE-ORDER-EXIT
010300         UNTIL EOF-ORDERS.
010400     CLOSE ORDER-IN-FILE
010500           ORDER-MASTER.
010600     MOVE 'ORDERS READ                   ' TO DISP-MESSAGE.
010700     MOVE WS-READ-CTR TO DISP-VALUE.
010800     DISPLAY DISPLAY-LINE.
010900     MOVE 'ORDERS WRITTEN TO ORDER-MASTER' TO DISP-MESSAGE.
011000     MOVE WS-WRTN-CTR TO DISP-VALUE.
011100     DISPLAY DISPLAY-LINE.
011200     MOVE 'PKORDPST COMPLETE' TO WS-PROGRAM-STATUS.
011300     GOBACK.
011400
011500
011600 200-PROCESS-ONE-ORDER.
011700
011800     PERFORM 210-DERIVE-ARREARS THRU 210-DERIVE-ARREARS-EXIT.
011900     PERFORM 850-WRITE-ORDER-MASTER
012000         THRU 850-WRITE-ORDER-MASTER-EXIT.
012100     PERFORM 800-READ-ORDER-IN THRU 800-READ-ORDER-IN-EXIT.
012200
012300 200-PROCESS-ONE-ORDER-EXIT.
012400     EXIT.
012500
012600
012700 210-DERIVE-ARREARS.
012800
012900     CALL 'PKARDRV' USING OR-TOTAL-AMOUNT
013000                           OR-PAID-AMOUNT
013100                           OR-ARREARS-AMOUNT
013200                           OR-ORDER-STATUS
013300                           WS-ARREARS-STATUS-WORK.
013400
013500 210-DERIVE-ARREARS-EXIT.
013600     EXIT.
013700
013800
013900 800-READ-ORDER-IN.
014000
014100     READ ORDER-IN-FILE INTO OR-PARKING-ORDER-RECORD
014200         AT END
014300             SET EOF-ORDERS TO TRUE
014400             GO TO 800-READ-ORDER-IN-EXIT.
014500     ADD 1 TO WS-READ-CTR.
014600
014700 800-READ-ORDER-IN-EXIT.
014800     EXIT.
014900
015000
015100 850-WRITE-ORDER-MASTER.
015200
015300     WRITE ORDMSTR-RECORD FROM OR-PARKING-ORDER-RECORD.
015400     ADD 1 TO WS-WRTN-CTR.
015500
015600 850-WRITE-ORDER-MASTER-EXIT.
015700     EXIT.
