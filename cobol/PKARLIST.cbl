000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKARLIST.
000300 AUTHOR.        L K MERCER.
000400 INSTALLATION.  CIVIC DATA CENTER - PARKING & TRANSIT DIVISION.
000500 DATE-WRITTEN.  04/09/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*  PKARLIST - ARREARS LISTING BATCH
001100*
001200*  SCANS ORDER-MASTER (AS POSTED BY PKORDPST OR PKSCNRUN) AND
001300*  LISTS EVERY ORDER WITH ARREARS-AMOUNT GREATER THAN ZERO.  A
001400*  ONE-CARD CONTROL RECORD ON AL-FILTER-CARD MAY NARROW THE LIST
001500*  TO ONE PLATE-NO AND/OR ONE CITY-CODE; BLANKS ON THE CARD (OR
001600*  NO CARD AT ALL) MEAN "NO FILTER".  ORDERS ARE STAGED IN A
001700*  WORKING-STORAGE TABLE AS THEY ARE READ AND THE REPORT IS THEN
001800*  WALKED BACKWARD THROUGH THE TABLE SO THE MOST RECENTLY POSTED
001900*  ORDER PRINTS FIRST - THE COLLECTIONS DESK WANTS THE FRESH
002000*  ARREARS ON TOP.
002100*****************************************************************
002200*  CHANGE LOG
002300*  DATE      BY   TICKET     DESCRIPTION
002400*  --------  ---  ---------  --------------------------------
002500*  04/09/95  LKM  PK-0071    ORIGINAL ARREARS LISTING BATCH
002600*  05/19/96  LKM  PK-0082    ADDED PLATE-NO/CITY-CODE FILTER CARD
002700*  02/17/99  DCW  PK-Y2K01   REVIEWED - NO 2-DIGIT YEAR FIELDS ON
002800*                            THIS FILE, SIGNED OFF
002900*  07/22/00  PJH  PK-0102    RAISED TABLE MAX 400 TO 1000, DESK
003000*                            COMPLAINED IT WAS TRUNCATING
003100*  03/14/05  PJH  PK-0170    ADDED TOTAL ARREARS AMOUNT TO FOOTER
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT ORDER-MASTER    ASSIGN TO UT-S-ORDRMSTR.
004600     SELECT AL-FILTER-CARD  ASSIGN TO UT-S-SYSIN.
004700     SELECT ARREARS-REPORT  ASSIGN TO UT-S-ARLSTRPT.
004800
004900 DATA DIVISION.
005000
005100 FILE SECTION.
005200
005300 FD  ORDER-MASTER
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 156 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS ORDMSTR-RECORD.
005900
006000 01  ORDMSTR-RECORD                PIC X(156).
006100
006200 FD  AL-FILTER-CARD
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 18 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS AL-FILTER-CARD-RECORD.
006800
006900 01  AL-FILTER-CARD-RECORD         PIC X(18).
007000
007100 FD  ARREARS-REPORT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 133 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS AL-REPORT-LINE.
007700
007800 01  AL-REPORT-LINE                PIC X(133).
007900
008000 WORKING-STORAGE SECTION.
008100
008200 01  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
008300
008400 01  PROGRAM-INDICATOR-SWITCHES.
008500     05  WS-EOF-ORDERS-SW          PIC X(03)  VALUE 'NO '.
008600         88  EOF-ORDERS                 VALUE 'YES'.
008700     05  WS-QUALIFY-SW             PIC X(03)  VALUE SPACES.
008800         88  AL-ORDER-QUALIFIES         VALUE 'YES'.
008900         88  AL-ORDER-DOES-NOT-QUALIFY  VALUE 'NO '.
009000     05  FILLER                 PIC X(01)  VALUE SPACES.
009100
009200 01  WS-ACCUMULATORS.
009300     05  WS-READ-CTR               PIC 9(07) COMP  VALUE ZERO.
009400     05  WS-SELECTED-CTR           PIC 9(07) COMP  VALUE ZERO.
009500     05  WS-DROPPED-CTR            PIC 9(07) COMP  VALUE ZERO.
009600     05  WS-TOTAL-ARREARS          PIC S9(10)V99   VALUE ZERO.
009700     05  WS-TOTAL-ARREARS-X REDEFINES WS-TOTAL-ARREARS
009800                                   PIC X(13).
009900     05  FILLER                 PIC X(01)  VALUE SPACES.
010000
010100 01  CTL-FILTER-RECORD.
010200     05  CTL-PLATE-FILTER          PIC X(12)  VALUE SPACES.
010300     05  CTL-CITY-FILTER           PIC X(06)  VALUE SPACES.
010400     05  FILLER                 PIC X(01)  VALUE SPACES.
010500
010600 COPY PKORDREC.
010700
010800 01  AL-ORDER-TABLE.
010900     05  AL-ORDER-COUNT            PIC 9(04) COMP  VALUE ZERO.
011000     05  AL-ORDER-ENTRY OCCURS 1000 TIMES INDEXED BY AL-OX.
011100         10  AL-ORDER-NO           PIC X(16).
011200         10  AL-PLATE-NO           PIC X(12).
011300         10  AL-CITY-CODE          PIC X(06).
011400         10  AL-LOT-CODE           PIC X(12).
011500         10  AL-TOTAL-AMOUNT       PIC S9(08)V99.
011600         10  AL-PAID-AMOUNT        PIC S9(08)V99.
011700         10  AL-ARREARS-AMOUNT     PIC S9(08)V99.
011800         10  AL-ARREARS-AMOUNT-X REDEFINES AL-ARREARS-AMOUNT
011900                                   PIC X(10).
012000         10  AL-ORDER-STATUS       PIC X(08).
012100         10  FILLER                PIC X(06).
012200     05  FILLER                    PIC X(08).
012300
012400 01  AL-HEADING-1.
012500     05  FILLER            PIC X(01)   VALUE SPACES.
012600     05  FILLER            PIC X(30)   VALUE
012700              'PARKSUITE ARREARS LISTING    '.
012800     05  FILLER            PIC X(30)   VALUE SPACES.
012900     05  FILLER            PIC X(72)   VALUE SPACES.
013000
013100 01  AL-HEADING-2.
013200     05  FILLER            PIC X(01)   VALUE SPACES.
013300     05  FILLER            PIC X(17)   VALUE 'ORDER-NO         '.
013400     05  FILLER            PIC X(14)   VALUE 'PLATE-NO      '.
013500     05  FILLER            PIC X(08)   VALUE 'CITY   '.
013600     05  FILLER            PIC X(14)   VALUE 'LOT-CODE      '.
013700     05  FILLER            PIC X(14)   VALUE 'TOTAL         '.
013800     05  FILLER            PIC X(14)   VALUE 'PAID          '.
013900     05  FILLER            PIC X(14)   VALUE 'ARREARS       '.
014000     05  FILLER            PIC X(09)   VALUE 'STATUS  '.
014100     05  FILLER            PIC X(28)   VALUE SPACES.
014200
014300 01  AL-DETAIL.
014400     05  FILLER            PIC X(01)   VALUE SPACES.
014500     05  AL-ORDER-NO-DL    PIC X(16).
014600     05  FILLER            PIC X(01)   VALUE SPACES.
014700     05  AL-PLATE-NO-DL    PIC X(12).
014800     05  FILLER            PIC X(02)   VALUE SPACES.
014900     05  AL-CITY-DL        PIC X(06).
015000     05  FILLER            PIC X(02)   VALUE SPACES.
015100     05  AL-LOT-DL         PIC X(12).
015200     05  FILLER            PIC X(02)   VALUE SPACES.
015300     05  AL-TOTAL-DL       PIC ZZ,ZZZ,ZZ9.99-.
015400     05  FILLER            PIC X(01)   VALUE SPACES.
015500     05  AL-PAID-DL        PIC ZZ,ZZZ,ZZ9.99-.
015600     05  FILLER            PIC X(01)   VALUE SPACES.
015700     05  AL-ARREARS-DL     PIC ZZ,ZZZ,ZZ9.99-.
015800     05  FILLER            PIC X(01)   VALUE SPACES.
015900     05  AL-STATUS-DL      PIC X(08).
016000     05  FILLER            PIC X(37)   VALUE SPACES.
016100
016200 01  AL-FOOTER-1.
016300     05  FILLER            PIC X(01)   VALUE SPACES.
016400     05  FILLER            PIC X(22)   VALUE
016500              'ORDERS SELECTED      '.
016600     05  AL-SELECTED-FL    PIC ZZZ,ZZ9.
016700     05  FILLER            PIC X(03)   VALUE SPACES.
016800     05  FILLER            PIC X(22)   VALUE
016900              'ORDERS READ          '.
017000     05  AL-READ-FL        PIC ZZZ,ZZ9.
017100     05  FILLER            PIC X(70)   VALUE SPACES.
017200
017300 01  AL-FOOTER-2.
017400     05  FILLER            PIC X(01)   VALUE SPACES.
017500     05  FILLER            PIC X(22)   VALUE
017600              'TOTAL ARREARS AMOUNT '.
017700     05  AL-TOTAL-ARREARS-FL PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
017800     05  FILLER            PIC X(93)   VALUE SPACES.
017900
018000 PROCEDURE DIVISION.
018100
018200 000-MAIN.
018300
018400     MOVE 'PKARLIST STARTED' TO WS-PROGRAM-STATUS.
018500     OPEN INPUT  ORDER-MASTER
018600                 AL-FILTER-CARD
018700          OUTPUT ARREARS-REPORT.
018800     PERFORM 100-READ-FILTER-CARD THRU 100-READ-FILTER-CARD-EXIT.
018900     PERFORM 200-LOAD-ORDER-TABLE THRU 200-LOAD-ORDER-TABLE-EXIT.
019000     PERFORM 300-WRITE-REPORT THRU 300-WRITE-REPORT-EXIT.
019100     CLOSE ORDER-MASTER
019200           AL-FILTER-CARD
019300           ARREARS-REPORT.
019400     MOVE 'PKARLIST COMPLETE' TO WS-PROGRAM-STATUS.
019500     GOBACK.
019600
019700
019800 100-READ-FILTER-CARD.
019900
020000     READ AL-FILTER-CARD INTO CTL-FILTER-RECORD
020100         AT END
020200             MOVE SPACES TO CTL-FILTER-RECORD.
020300
020400 100-READ-FILTER-CARD-EXIT.
020500     EXIT.
020600
020700
020800 200-LOAD-ORDER-TABLE.
020900
021000     MOVE ZERO TO AL-ORDER-COUNT.
021100     PERFORM 800-READ-ORDER-MASTER
021200         THRU 800-READ-ORDER-MASTER-EXIT.
021300     PERFORM 210-CONSIDER-ONE-ORDER
021400         THRU 210-CONSIDER-ONE-ORDER-EXIT
021500         UNTIL EOF-ORDERS.
021600
021700 200-LOAD-ORDER-TABLE-EXIT.
021800     EXIT.
021900
022000
022100 210-CONSIDER-ONE-ORDER.
022200
022300     PERFORM 220-TEST-QUALIFIES THRU 220-TEST-QUALIFIES-EXIT.
022400     IF AL-ORDER-QUALIFIES
022500         PERFORM 230-ADD-TO-TABLE THRU 230-ADD-TO-TABLE-EXIT.
022600     PERFORM 800-READ-ORDER-MASTER
022700         THRU 800-READ-ORDER-MASTER-EXIT.
022800
022900 210-CONSIDER-ONE-ORDER-EXIT.
023000     EXIT.
023100
023200
023300 220-TEST-QUALIFIES.
023400
023500     SET AL-ORDER-DOES-NOT-QUALIFY TO TRUE.
023600     IF OR-ARREARS-AMOUNT IS GREATER THAN ZERO
023700         IF CTL-PLATE-FILTER IS EQUAL TO SPACES
023800                 OR OR-PLATE-NO IS EQUAL TO CTL-PLATE-FILTER
023900             IF CTL-CITY-FILTER IS EQUAL TO SPACES
024000                     OR OR-CITY-CODE IS EQUAL TO CTL-CITY-FILTER
024100                 SET AL-ORDER-QUALIFIES TO TRUE.
024200
024300 220-TEST-QUALIFIES-EXIT.
024400     EXIT.
024500
024600
024700 230-ADD-TO-TABLE.
024800
024900     IF AL-ORDER-COUNT IS LESS THAN 1000
025000         ADD 1 TO AL-ORDER-COUNT
025100         SET AL-OX TO AL-ORDER-COUNT
025200         MOVE OR-ORDER-NO       TO AL-ORDER-NO (AL-OX)
025300         MOVE OR-PLATE-NO       TO AL-PLATE-NO (AL-OX)
025400         MOVE OR-CITY-CODE      TO AL-CITY-CODE (AL-OX)
025500         MOVE OR-LOT-CODE       TO AL-LOT-CODE (AL-OX)
025600         MOVE OR-TOTAL-AMOUNT   TO AL-TOTAL-AMOUNT (AL-OX)
025700         MOVE OR-PAID-AMOUNT    TO AL-PAID-AMOUNT (AL-OX)
025800         MOVE OR-ARREARS-AMOUNT TO AL-ARREARS-AMOUNT (AL-OX)
025900         MOVE OR-ORDER-STATUS   TO AL-ORDER-STATUS (AL-OX)
026000     ELSE
026100         ADD 1 TO WS-DROPPED-CTR.
026200
026300 230-ADD-TO-TABLE-EXIT.
026400     EXIT.
026500
026600
026700 300-WRITE-REPORT.
026800
026900     WRITE AL-REPORT-LINE FROM AL-HEADING-1
027000         AFTER ADVANCING PAGE.
027100     WRITE AL-REPORT-LINE FROM AL-HEADING-2
027200         AFTER ADVANCING 2 LINES.
027300     MOVE ZERO TO WS-SELECTED-CTR.
027400     MOVE ZERO TO WS-TOTAL-ARREARS.
027500     PERFORM 310-WRITE-ONE-DETAIL THRU 310-WRITE-ONE-DETAIL-EXIT
027600         VARYING AL-OX FROM AL-ORDER-COUNT BY -1
027700         UNTIL AL-OX IS LESS THAN 1.
027800     MOVE WS-SELECTED-CTR   TO AL-SELECTED-FL.
027900     MOVE WS-READ-CTR       TO AL-READ-FL.
028000     WRITE AL-REPORT-LINE FROM AL-FOOTER-1
028100         AFTER ADVANCING 2 LINES.
028200     MOVE WS-TOTAL-ARREARS  TO AL-TOTAL-ARREARS-FL.
028300     WRITE AL-REPORT-LINE FROM AL-FOOTER-2
028400         AFTER ADVANCING 1 LINES.
028500
028600 300-WRITE-REPORT-EXIT.
028700     EXIT.
028800
028900
029000 310-WRITE-ONE-DETAIL.
029100
029200     MOVE AL-ORDER-NO (AL-OX)       TO AL-ORDER-NO-DL.
029300     MOVE AL-PLATE-NO (AL-OX)       TO AL-PLATE-NO-DL.
029400     MOVE AL-CITY-CODE (AL-OX)      TO AL-CITY-DL.
029500     MOVE AL-LOT-CODE (AL-OX)       TO AL-LOT-DL.
029600     MOVE AL-TOTAL-AMOUNT (AL-OX)   TO AL-TOTAL-DL.
029700     MOVE AL-PAID-AMOUNT (AL-OX)    TO AL-PAID-DL.
029800     MOVE AL-ARREARS-AMOUNT (AL-OX) TO AL-ARREARS-DL.
029900     MOVE AL-ORDER-STATUS (AL-OX)   TO AL-STATUS-DL.
030000     WRITE AL-REPORT-LINE FROM AL-DETAIL
030100         AFTER ADVANCING 1 LINES.
030200     ADD 1 TO WS-SELECTED-CTR.
030300     ADD AL-ARREARS-AMOUNT (AL-OX) TO WS-TOTAL-ARREARS.
030400
030500 310-WRITE-ONE-DETAIL-EXIT.
030600     EXIT.
030700
030800
030900 800-READ-ORDER-MASTER.
031000
031100     READ ORDER-MASTER INTO OR-PARKING-ORDER-RECORD
031200         AT END
031300             SET EOF-ORDERS TO TRUE
031400             GO TO 800-READ-ORDER-MASTER-EXIT.
031500     ADD 1 TO WS-READ-CTR.
031600
031700 800-READ-ORDER-MASTER-EXIT.
031800     EXIT.
